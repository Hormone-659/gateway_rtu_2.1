000100* RTUAREGR.CPYBK                                                          
000200     05  REGB-RECORD                 PIC X(0040).                 RTU0413 
000300*****************************************************************         
000400* I-O FORMAT: REGBLKR  FROM FILE REGBLOCK-FILE                            
000500* 3501-3520 RTU CONTROLLER REGISTER BLOCK - WRITTEN ONLY WHEN             
000600* THE OVERALL ALARM LEVEL CHANGES FROM THE PRIOR SNAPSHOT                 
000700*****************************************************************         
000800* AMENDMENT HISTORY:                                                      
000900*****************************************************************         
001000* RTU0302 2014-02-08 TVK - INITIAL VERSION - 3501 THROUGH 3520            
001100* RTU0413 2019-09-30 AJM - ADD RB-101 ECHO AND RB-PLC-CMD FOR             
001200*                          BRAKE-ACTUATOR ORCHESTRATION                   
001300*                          (E-REQUEST RTU-4412)                           
001400*****************************************************************         
001500     05  REGBR  REDEFINES REGB-RECORD.                                    
001600         10  RB-SEQ                  PIC 9(06).                           
001700*                        SNAPSHOT SEQUENCE NO                             
001800         10  RB-R3501                PIC 9(01).                           
001900*                        OPERATING STATUS 0=RUNNING 1=STOPPED             
002000         10  RB-R3502                PIC 9(01).                           
002100*                        OVERALL ALARM LEVEL 0-3                          
002200         10  RB-R3503                PIC 9(01).                           
002300*                        BRAKE STATUS 0=RELEASED 1=ENGAGED                
002400         10  RB-R3504                PIC 9(01).                           
002500*                        FAULT TYPE 0/1/2/3 (SEE RTUAREG)                 
002600         10  RB-FAULT-BITS.                                               
002700             15  RB-R3505            PIC 9(01).                           
002800*                        CRANK-LEFT FAULT BIT                             
002900             15  RB-R3506            PIC 9(01).                           
003000*                        CRANK-RIGHT FAULT BIT                            
003100             15  RB-R3507            PIC 9(01).                           
003200*                        TAIL-BEARING FAULT BIT                           
003300             15  RB-R3508            PIC 9(01).                           
003400*                        MID-BEARING FAULT BIT                            
003500             15  RB-R3509            PIC 9(01).                           
003600*                        HORSEHEAD FAULT BIT                              
003700             15  RB-R3510            PIC 9(01).                           
003800*                        BELT FAULT BIT                                   
003900             15  RB-R3511            PIC 9(01).                           
004000*                        ELECTRICAL (MISS .GE. 1) BIT                     
004100             15  RB-R3512            PIC 9(01).                           
004200*                        LOAD/DISPLACEMENT FAULT BIT                      
004300         10  RB-FAULT-LEVELS.                                             
004400             15  RB-R3513            PIC 9(01).                           
004500*                        CRANK-LEFT FAULT LEVEL 0-3                       
004600             15  RB-R3514            PIC 9(01).                           
004700*                        CRANK-RIGHT FAULT LEVEL 0-3                      
004800             15  RB-R3515            PIC 9(01).                           
004900*                        TAIL-BEARING FAULT LEVEL 0-3                     
005000             15  RB-R3516            PIC 9(01).                           
005100*                        MID-BEARING FAULT LEVEL 0-3                      
005200             15  RB-R3517            PIC 9(01).                           
005300*                        HORSEHEAD FAULT LEVEL 0-3                        
005400             15  RB-R3518            PIC 9(01).                           
005500*                        BELT FAULT LEVEL 0-3                             
005600         10  RB-R3519                PIC 9(01).                           
005700*                        ELECTRICAL FAULT LEVEL 0-2                       
005800         10  RB-R3520                PIC 9(01).                           
005900*                        LOAD/DISPLACEMENT FAULT LEVEL 0/1                
006000         10  RB-101                  PIC 9(03).                   RTU0413 
006100*                        CMD REG 101 ECHO (082 WHEN LVL 3)                
006200         10  RB-PLC-CMD              PIC 9(01).                   RTU0413 
006300*                        BRAKE WRITE 0=NONE 1=CMD81 2=CMD82               
006400         10  FILLER                  PIC X(10).                           
006500                                                                          
