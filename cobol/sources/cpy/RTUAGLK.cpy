000100* RTUAGLK.CPYBK - LINKAGE FOR CALL "RTUAREG"                              
000200*****************************************************************         
000300* AMENDMENT HISTORY:                                                      
000400*****************************************************************         
000500* RTU0306 2014-02-08 TVK - INITIAL VERSION                                
000600* RTU0421 2019-09-30 AJM - RB-101/RB-PLC-CMD MOVED OUT TO THE             
000700*                          ORCHESTRATION CALL, RTUAOLK                    
000800*-----------------------------------------------------------------        
000900 01  WK-C-GEN-RECORD.                                                     
001000     05  WK-C-GEN-INPUT.                                                  
001100         10  WK-C-GEN-CL-LVL         PIC 9(01).                           
001200         10  WK-C-GEN-CR-LVL         PIC 9(01).                           
001300         10  WK-C-GEN-TB-LVL         PIC 9(01).                           
001400         10  WK-C-GEN-MB-LVL         PIC 9(01).                           
001500         10  WK-C-GEN-HH-LVL         PIC 9(01).                           
001600         10  WK-C-GEN-BELT-LVL       PIC 9(01).                           
001700         10  WK-C-GEN-LINE-LVL       PIC 9(01).                           
001800         10  WK-C-GEN-MISS-CNT       PIC 9(01) COMP.                      
001900         10  WK-C-GEN-LOADPOS        PIC X(01).                           
002000     05  WK-C-GEN-OUTPUT.                                                 
002100         10  WK-C-GEN-R3501          PIC 9(01).                           
002200         10  WK-C-GEN-R3502          PIC 9(01).                           
002300         10  WK-C-GEN-R3503          PIC 9(01).                           
002400         10  WK-C-GEN-R3504          PIC 9(01).                           
002500         10  WK-C-GEN-R3505          PIC 9(01).                           
002600         10  WK-C-GEN-R3506          PIC 9(01).                           
002700         10  WK-C-GEN-R3507          PIC 9(01).                           
002800         10  WK-C-GEN-R3508          PIC 9(01).                           
002900         10  WK-C-GEN-R3509          PIC 9(01).                           
003000         10  WK-C-GEN-R3510          PIC 9(01).                           
003100         10  WK-C-GEN-R3511          PIC 9(01).                           
003200         10  WK-C-GEN-R3512          PIC 9(01).                           
003300         10  WK-C-GEN-R3513          PIC 9(01).                           
003400         10  WK-C-GEN-R3514          PIC 9(01).                           
003500         10  WK-C-GEN-R3515          PIC 9(01).                           
003600         10  WK-C-GEN-R3516          PIC 9(01).                           
003700         10  WK-C-GEN-R3517          PIC 9(01).                           
003800         10  WK-C-GEN-R3518          PIC 9(01).                           
003900         10  WK-C-GEN-R3519          PIC 9(01).                           
004000         10  WK-C-GEN-R3520          PIC 9(01).                           
004100     05  FILLER                      PIC X(04).                           
004200                                                                          
