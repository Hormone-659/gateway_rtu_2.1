000100* RTUASNAP.CPYBK                                                          
000200     05  SNAP-RECORD                 PIC X(0050).                 RTU0412 
000300*****************************************************************         
000400* I-O FORMAT: SNAPREC  FROM FILE SNAPSHOT-FILE                            
000500* GATEWAY RTU SENSOR SNAPSHOT - ONE PER ACQUISITION CYCLE                 
000600*****************************************************************         
000700* AMENDMENT HISTORY:                                                      
000800*****************************************************************         
000900* RTU0301 2014-02-08 TVK - INITIAL VERSION - FOUR-POINT                   
001000*                          VIBRATION SNAPSHOT PLUS PHOTOELECTRIC          
001100*                          AND ELECTRICAL HEALTH FIELDS                   
001200* RTU0412 2019-09-30 AJM - ADD CMD-101/CMD-102/ELAPSED FOR                
001300*                          BRAKE-ACTUATOR TIMER SUPPORT                   
001400*                          (E-REQUEST RTU-4412)                           
001500*****************************************************************         
001600     05  SNAPR  REDEFINES SNAP-RECORD.                                    
001700         10  SNAP-SEQ                PIC 9(06).                           
001800*                        SNAPSHOT SEQUENCE NO (CYCLE ID)                  
001900         10  SNAP-RAW-CL             PIC 9(05).                           
002000*                        RAW CRANK-LEFT VIBRATION READING                 
002100         10  SNAP-RAW-CR             PIC 9(05).                           
002200*                        RAW CRANK-RIGHT VIBRATION READING                
002300         10  SNAP-RAW-TB             PIC 9(05).                           
002400*                        RAW TAIL-BEARING VIBRATION READING               
002500         10  SNAP-RAW-MB             PIC 9(05).                           
002600*                        RAW MID-BEARING VIBRATION READING                
002700         10  SNAP-BELT-LVL           PIC 9(01).                           
002800*                        BELT PHOTOELECTRIC LEVEL 0-3 (PRESCORED)         
002900         10  SNAP-LINE-LVL           PIC 9(01).                           
003000*                        LINE PHOTOELECTRIC LEVEL 0-3 (PRESCORED)         
003100         10  SNAP-HORSEHEAD-LVL      PIC 9(01).                           
003200*                        HORSEHEAD LEVEL 0-3 (PRESCORED)                  
003300         10  SNAP-ELEC-A             PIC X(01).                           
003400*                        'Y'=PHASE A OK  'N'=MISSING                      
003500         10  SNAP-ELEC-B             PIC X(01).                           
003600*                        'Y'=PHASE B OK  'N'=MISSING                      
003700         10  SNAP-ELEC-C             PIC X(01).                           
003800*                        'Y'=PHASE C OK  'N'=MISSING                      
003900         10  SNAP-LOADPOS            PIC X(01).                           
004000*                        'Y'=LOAD/DISPLACEMENT NORMAL 'N'=ABNORMAL        
004100         10  SNAP-CMD-101            PIC 9(03).                   RTU0412 
004200*                        COMMAND REGISTER 101 (0, 81, 82)                 
004300         10  SNAP-CMD-102            PIC 9(03).                   RTU0412 
004400*                        COMMAND REGISTER 102 (0, 1, 2)                   
004500         10  SNAP-ELAPSED            PIC 9(05).                   RTU0412 
004600*                        SECONDS SINCE CMD-101 LAST CHANGED               
004700         10  FILLER                  PIC X(06).                           
004800                                                                          
