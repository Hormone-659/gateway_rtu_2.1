000100* RTUARLK.CPYBK - LINKAGE FOR CALL "RTUARUL"                              
000200*****************************************************************         
000300* AMENDMENT HISTORY:                                                      
000400*****************************************************************         
000500* RTU0305 2014-02-08 TVK - INITIAL VERSION                                
000600* RTU0420 2019-09-30 AJM - NO FIELD CHANGE, RECOMPILED WITH               
000700*                          RTUAFLGR FOR THE BRAKE-TIMER RELEASE           
000800*-----------------------------------------------------------------        
000900 01  WK-C-RUL-RECORD.                                                     
001000     05  WK-C-RUL-INPUT.                                                  
001100         10  WK-C-RUL-CL-LVL         PIC 9(01).                           
001200         10  WK-C-RUL-CR-LVL         PIC 9(01).                           
001300         10  WK-C-RUL-TB-LVL         PIC 9(01).                           
001400         10  WK-C-RUL-MB-LVL         PIC 9(01).                           
001500         10  WK-C-RUL-HH-LVL         PIC 9(01).                           
001600         10  WK-C-RUL-BELT-LVL       PIC 9(01).                           
001700         10  WK-C-RUL-ELEC-A         PIC X(01).                           
001800         10  WK-C-RUL-ELEC-B         PIC X(01).                           
001900         10  WK-C-RUL-ELEC-C         PIC X(01).                           
002000         10  WK-C-RUL-LOADPOS        PIC X(01).                           
002100     05  WK-C-RUL-OUTPUT.                                                 
002200         10  WK-C-RUL-L1             PIC 9(01).                           
002300         10  WK-C-RUL-L2             PIC 9(01).                           
002400         10  WK-C-RUL-L3             PIC 9(01).                           
002500         10  WK-C-RUL-SENSOR-FAULT   PIC 9(01).                           
002600         10  WK-C-RUL-BELT-ALL       PIC 9(01).                           
002700         10  WK-C-RUL-STICK-FAULT    PIC 9(01).                           
002800         10  WK-C-RUL-BELT-1         PIC 9(01).                           
002900         10  WK-C-RUL-BELT-2         PIC 9(01).                           
003000         10  WK-C-RUL-BELT-3         PIC 9(01).                           
003100         10  WK-C-RUL-MID-1          PIC 9(01).                           
003200         10  WK-C-RUL-MID-2          PIC 9(01).                           
003300         10  WK-C-RUL-MID-3          PIC 9(01).                           
003400         10  WK-C-RUL-TAIL-1         PIC 9(01).                           
003500         10  WK-C-RUL-TAIL-2         PIC 9(01).                           
003600         10  WK-C-RUL-TAIL-3         PIC 9(01).                           
003700         10  WK-C-RUL-HH-1           PIC 9(01).                           
003800         10  WK-C-RUL-HH-2           PIC 9(01).                           
003900         10  WK-C-RUL-HH-3           PIC 9(01).                           
004000         10  WK-C-RUL-CL-1           PIC 9(01).                           
004100         10  WK-C-RUL-CL-2           PIC 9(01).                           
004200         10  WK-C-RUL-CL-3           PIC 9(01).                           
004300         10  WK-C-RUL-CR-1           PIC 9(01).                           
004400         10  WK-C-RUL-CR-2           PIC 9(01).                           
004500         10  WK-C-RUL-CR-3           PIC 9(01).                           
004600         10  WK-C-RUL-ELEC-1         PIC 9(01).                           
004700         10  WK-C-RUL-ELEC-2         PIC 9(01).                           
004800         10  WK-C-RUL-LOADPOS-1      PIC 9(01).                           
004900         10  WK-C-RUL-MISS-CNT       PIC 9(01) COMP.                      
005000*                        PHASES MISSING 0-3, HANDED TO RTUAREG            
005100     05  FILLER                      PIC X(04).                           
005200                                                                          
