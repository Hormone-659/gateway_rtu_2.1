000100* RTUAFLGR.CPYBK                                                          
000200     05  FLAG-RECORD                 PIC X(0040).                 RTU0416 
000300*****************************************************************         
000400* I-O FORMAT: ALFLGR  FROM FILE ALARMFLAG-FILE                            
000500* ONE ALARM-FLAG RECORD PER SNAPSHOT - REPLACES THE PER-FLAG              
000600* TEXT FILES THE FLOOR SYSTEM ONCE WROTE ONE FILE PER FLAG                
000700*****************************************************************         
000800* AMENDMENT HISTORY:                                                      
000900*****************************************************************         
001000* RTU0303 2014-02-08 TVK - INITIAL VERSION                                
001100* RTU0415 2019-09-30 AJM - NO LAYOUT CHANGE, RECOMPILED FOR               
001200*                          RTUARLK LINKAGE ALIGNMENT                      
001300* RTU0416 2019-09-30 AJM - TRAILING FILLER ADDED FOR FUTURE               
001400*                          EXPANSION, SAME HOUSE PRACTICE AS              
001500*                          REGBLOCK AND SNAPSHOT LAYOUTS                  
001600*****************************************************************         
001700     05  FLAGR  REDEFINES FLAG-RECORD.                                    
001800         10  AF-SEQ                  PIC 9(06).                           
001900*                        SNAPSHOT SEQUENCE NO                             
002000         10  AF-L1                   PIC 9(01).                           
002100*                        LEVEL-1 MASTER ALARM                             
002200         10  AF-L2                   PIC 9(01).                           
002300*                        LEVEL-2 MASTER ALARM                             
002400         10  AF-L3                   PIC 9(01).                           
002500*                        LEVEL-3 MASTER ALARM                             
002600         10  AF-SENSOR-FAULT         PIC 9(01).                           
002700*                        ANY SENSOR AT 3, ELECTRICAL/LOAD NORMAL          
002800         10  AF-BELT-ALL             PIC 9(01).                           
002900*                        BELT AT 3 PLUS ELECTRICAL MISSING .GE. 1         
003000         10  AF-STICK-FAULT          PIC 9(01).                           
003100*                        VIBRATION AT 3 PLUS ELECTRICAL MISSING           
003200         10  AF-BELT-LVL-FLAGS.                                           
003300             15  AF-BELT-1           PIC 9(01).                           
003400             15  AF-BELT-2           PIC 9(01).                           
003500             15  AF-BELT-3           PIC 9(01).                           
003600         10  AF-MID-LVL-FLAGS.                                            
003700             15  AF-MID-1            PIC 9(01).                           
003800             15  AF-MID-2            PIC 9(01).                           
003900             15  AF-MID-3            PIC 9(01).                           
004000         10  AF-TAIL-LVL-FLAGS.                                           
004100             15  AF-TAIL-1           PIC 9(01).                           
004200             15  AF-TAIL-2           PIC 9(01).                           
004300             15  AF-TAIL-3           PIC 9(01).                           
004400         10  AF-HH-LVL-FLAGS.                                             
004500             15  AF-HH-1             PIC 9(01).                           
004600             15  AF-HH-2             PIC 9(01).                           
004700             15  AF-HH-3             PIC 9(01).                           
004800         10  AF-CL-LVL-FLAGS.                                             
004900             15  AF-CL-1             PIC 9(01).                           
005000             15  AF-CL-2             PIC 9(01).                           
005100             15  AF-CL-3             PIC 9(01).                           
005200         10  AF-CR-LVL-FLAGS.                                             
005300             15  AF-CR-1             PIC 9(01).                           
005400             15  AF-CR-2             PIC 9(01).                           
005500             15  AF-CR-3             PIC 9(01).                           
005600         10  AF-ELEC-1               PIC 9(01).                           
005700*                        ELECTRICAL MISSING .GE. 1                        
005800         10  AF-ELEC-2               PIC 9(01).                           
005900*                        ELECTRICAL MISSING .GE. 2                        
006000         10  AF-LOADPOS-1            PIC 9(01).                           
006100*                        LOAD/DISPLACEMENT ABNORMAL (L1 AND L2)           
006200         10  FILLER                  PIC X(07).                           
006300                                                                          
