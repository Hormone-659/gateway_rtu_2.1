000100*****************************************************************         
000200* RTUACMN.CPYBK                                                           
000300* COMMON FILE-STATUS WORK AREA - NESTED UNDER CALLER'S                    
000400* 01 WK-C-COMMON.  SAME SHAPE SHOP-WIDE AS ASCMWS, KEPT LOCAL             
000500* TO THE RTU-ALARM SUITE SO THE SUITE HAS NO CROSS-APPL TIES.             
000600*****************************************************************         
000700* AMENDMENT HISTORY:                                                      
000800*****************************************************************         
000900* RTU0001 1987-05-11 KLW - INITIAL VERSION FOR GATEWAY RTU WORK           
001000* RTU0014 1998-11-03 DWP - Y2K REVIEW - NO DATE FIELDS PRESENT,           
001100*                          NO CHANGE REQUIRED, LOGGED FOR AUDIT           
001200* RTU0027 2003-06-19 MPS - ADDED WK-C-DUPLICATE CONDITION FOR             
001300*                          NEW INDEXED LOOKUPS IN PHASE 2                 
001400*****************************************************************         
001500    05  WK-C-FILE-STATUS            PIC X(02).                            
001600        88  WK-C-SUCCESSFUL              VALUE "00" "02" "04".            
001700        88  WK-C-RECORD-NOT-FOUND        VALUE "23" "24".                 
001800        88  WK-C-DUPLICATE-KEY           VALUE "22".                      
001900        88  WK-C-END-OF-FILE             VALUE "10".                      
002000    05  WK-C-ABEND-SW                PIC X(01) VALUE "N".                 
002100        88  WK-C-ABEND-REQUESTED          VALUE "Y".                      
002200                                                                          
