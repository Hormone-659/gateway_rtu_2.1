000100* RTUAOLK.CPYBK - LINKAGE FOR CALL "RTUAORC"                              
000200*****************************************************************         
000300* AMENDMENT HISTORY:                                                      
000400*****************************************************************         
000500* RTU0414 2019-09-30 AJM - INITIAL VERSION - COMMAND-REGISTER             
000600*                          AND BRAKE-ACTUATOR ORCHESTRATION               
000700*                          (E-REQUEST RTU-4412)                           
000800*-----------------------------------------------------------------        
000900 01  WK-C-OLK-RECORD.                                                     
001000     05  WK-C-OLK-INPUT.                                                  
001100         10  WK-C-OLK-CMD-101        PIC 9(03).                           
001200         10  WK-C-OLK-CMD-102        PIC 9(03).                           
001300         10  WK-C-OLK-ELAPSED        PIC 9(05).                           
001400         10  WK-C-OLK-R3502          PIC 9(01).                           
001500*                        OVERALL ALARM LEVEL FROM RTUAREG                 
001600         10  WK-C-OLK-PREV-LVL       PIC 9(01).                           
001700*                        PRIOR SNAPSHOT'S OVERALL ALARM LEVEL             
001800         10  WK-C-OLK-PREV-VALID     PIC X(01).                           
001900*                        'Y' IF A PRIOR SNAPSHOT EXISTS, ELSE 'N'         
002000     05  WK-C-OLK-OUTPUT.                                                 
002100         10  WK-C-OLK-R3501          PIC 9(01).                           
002200         10  WK-C-OLK-R3503          PIC 9(01).                           
002300         10  WK-C-OLK-R101           PIC 9(03).                           
002400         10  WK-C-OLK-PLC-CMD        PIC 9(01).                           
002500         10  WK-C-OLK-WRITE-SW       PIC X(01).                           
002600*                        'Y' = REGBLOCK-REC IS TO BE WRITTEN              
002700         10  WK-C-OLK-BRAKE-1-SW     PIC X(01).                           
002800*                        'Y' = BRAKE COMMAND VALUE 1 ISSUED               
002900         10  WK-C-OLK-BRAKE-2-SW     PIC X(01).                           
003000*                        'Y' = BRAKE COMMAND VALUE 2 ISSUED               
003100     05  FILLER                      PIC X(04).                           
003200                                                                          
