000100* RTUATLK.CPYBK - LINKAGE FOR CALL "RTUATHR"                              
000200*****************************************************************         
000300* AMENDMENT HISTORY:                                                      
000400*****************************************************************         
000500* RTU0304 2014-02-08 TVK - INITIAL VERSION                                
000600*-----------------------------------------------------------------        
000700 01  WK-C-THR-RECORD.                                                     
000800     05  WK-C-THR-INPUT.                                                  
000900         10  WK-C-THR-RAW            PIC 9(05).                           
001000*                        RAW INTEGER READING FOR ONE LOCATION             
001100     05  WK-C-THR-OUTPUT.                                                 
001200         10  WK-C-THR-SPEED          PIC 9(05)V9(02).                     
001300*                        ENGINEERING SPEED, MM/SEC (RAW X 0.01)           
001400         10  WK-C-THR-LEVEL          PIC 9(01).                           
001500*                        FAULT LEVEL 0-3 AGAINST L1/L2/L3                 
001600     05  FILLER                      PIC X(04).                           
001700                                                                          
