000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     RTUAORC.                                                 
000300 AUTHOR.         MPS.                                                     
000400 INSTALLATION.   FIELD SYSTEMS - GATEWAY RTU GROUP.                       
000500 DATE-WRITTEN.   02 APR 1991.                                             
000600 DATE-COMPILED.                                                           
000700 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
000800*----------------------------------------------------------------*        
000900*DESCRIPTION : THIS IS A CALLED ROUTINE - ALARM-SERVICE                   
001000*              ORCHESTRATION.  APPLIES THE COMMAND-REGISTER               
001100*              LOGIC (102 TO 3501, 101 VALUES 81/82 TO THE BRAKE          
001200*              ACTUATOR AND 3503), FORCES THE COMMAND-101 ECHO TO         
001300*              82 WHEN THE OVERALL LEVEL IS 3, AND DECIDES WHETHER        
001400*              THE REGISTER BLOCK IS WRITTEN THIS CYCLE.                  
001500*----------------------------------------------------------------*        
001600* HISTORY OF MODIFICATION:                                                
001700*----------------------------------------------------------------*        
001800* RTU0901 1991-04-02 MPS - INITIAL VERSION - REGISTER 102 TO 3501         
001900*                          MAPPING AND COMMAND-101 ECHO ONLY, NO          
002000*                          BRAKE ACTUATOR SUPPORT YET                     
002100* RTU0905 1993-09-14 MPS - REGISTER BLOCK NOW SUPPRESSED WHEN THE         
002200*                          OVERALL LEVEL HAS NOT CHANGED SINCE THE        
002300*                          PRIOR SNAPSHOT, PER FLOOR-SYSTEM               
002400*                          TRAFFIC REDUCTION REQUEST                      
002500* RTU0912 1998-11-09 DWP - Y2K REVIEW - NO DATE FIELDS IN THIS            
002600*                          ROUTINE, NO CHANGE REQUIRED                    
002700* RTU0940 2019-09-30 AJM - ADDED BRAKE-ACTUATOR COMMAND 81/82             
002800*                          HANDLING WITH THE 65-SECOND TIMER ON           
002900*                          COMMAND 82 - E-REQUEST RTU-4412 -              
003000*                          GATEWAY PHASE 2                                
003100* RTU0944 2019-10-14 AJM - CORRECTED REGISTER-BLOCK SUPPRESSION TO        
003200*                          COMPARE AGAINST THE PRIOR OVERALL LEVEL        
003300*                          ONLY, NOT THE PRIOR FAULT TYPE (DEFECT         
003400*                          RTU-4439)                                      
003500*----------------------------------------------------------------*        
003600         EJECT                                                            
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER.  IBM-AS400.                                             
004000 OBJECT-COMPUTER.  IBM-AS400.                                             
004100 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                                
004200                      ON  STATUS IS U0-ON                                 
004300                      OFF STATUS IS U0-OFF.                               
004400                                                                          
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700                                                                          
004800 DATA DIVISION.                                                           
004900 FILE SECTION.                                                            
005000 WORKING-STORAGE SECTION.                                                 
005100*************************                                                 
005200 01  FILLER                          PIC X(24)        VALUE               
005300     "** PROGRAM RTUAORC **".                                             
005400                                                                          
005500* ------------------ PROGRAM WORKING STORAGE -------------------*         
005600 01  WK-C-CMD-REG-AREA.                                                   
005700     05  WK-C-CMD-101-WORK           PIC 9(03).                           
005800     05  WK-C-CMD-102-WORK           PIC 9(03).                           
005900 01  WK-C-CMD-REG-ALT REDEFINES WK-C-CMD-REG-AREA.                        
006000     05  WK-C-CMD-REG-TBL            PIC 9(03) OCCURS 2 TIMES.            
006100                                                                          
006200 01  WK-C-ELAPSED-AREA.                                                   
006300     05  WK-C-ELAPSED-WORK           PIC 9(05).                           
006400 01  WK-C-ELAPSED-ALT REDEFINES WK-C-ELAPSED-AREA.                        
006500     05  FILLER                      PIC 9(03).                           
006600     05  WK-C-ELAPSED-LOW3           PIC 9(02).                           
006700                                                                          
006800 01  WK-C-BRAKE-SW-AREA.                                                  
006900     05  WK-C-BRAKE-SW-1             PIC X(01).                           
007000     05  WK-C-BRAKE-SW-2             PIC X(01).                           
007100 01  WK-C-BRAKE-SW-ALT REDEFINES WK-C-BRAKE-SW-AREA.                      
007200     05  WK-C-BRAKE-SW-TBL           PIC X(01) OCCURS 2 TIMES.            
007300                                                                          
007400 01  WK-S-BRAKE-IDX                  PIC 9(01) COMP.                      
007500                                                                          
007600* ------------------- LOCAL DATA AREA -----------------------*            
007700 01  WK-C-WORK-AREA.                                                      
007800     05  FILLER                      PIC X(01).                           
007900                                                                          
008000         EJECT                                                            
008100 LINKAGE SECTION.                                                         
008200*****************                                                         
008300     COPY RTUAOLK.                                                        
008400         EJECT                                                            
008500****************************************************                      
008600 PROCEDURE DIVISION USING WK-C-OLK-RECORD.                                
008700****************************************************                      
008800 MAIN-MODULE.                                                             
008900     PERFORM A000-PREPARE-INPUT-ROUTINE                                   
009000        THRU A099-PREPARE-INPUT-ROUTINE-EX.                               
009100     PERFORM B010-SET-OPERATING-STATUS-ROUTINE                            
009200        THRU B019-SET-OPERATING-STATUS-ROUTINE-EX.                        
009300     PERFORM B020-EVALUATE-BRAKE-COMMAND-ROUTINE                          
009400        THRU B029-EVALUATE-BRAKE-COMMAND-ROUTINE-EX.                      
009500     PERFORM B030-FORCE-COMMAND-REGISTER-ROUTINE                          
009600        THRU B039-FORCE-COMMAND-REGISTER-ROUTINE-EX.                      
009700     PERFORM B040-EVALUATE-WRITE-SWITCH-ROUTINE                           
009800        THRU B049-EVALUATE-WRITE-SWITCH-ROUTINE-EX.                       
009900     PERFORM Z000-END-PROGRAM-ROUTINE                                     
010000        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
010100     GOBACK.                                                              
010200                                                                          
010300*---------------------------------------------------------------*         
010400 A000-PREPARE-INPUT-ROUTINE.                                              
010500*---------------------------------------------------------------*         
010600     MOVE    WK-C-OLK-CMD-101        TO    WK-C-CMD-101-WORK.             
010700     MOVE    WK-C-OLK-CMD-102        TO    WK-C-CMD-102-WORK.             
010800     MOVE    WK-C-OLK-ELAPSED        TO    WK-C-ELAPSED-WORK.             
010900     PERFORM B001-RESET-BRAKE-SWITCH                                      
011000        THRU B001-RESET-BRAKE-SWITCH-EX                                   
011100       VARYING WK-S-BRAKE-IDX FROM 1 BY 1                                 
011200         UNTIL WK-S-BRAKE-IDX > 2.                                        
011300     MOVE    0                       TO    WK-C-OLK-PLC-CMD.              
011400                                                                          
011500*----------------------------------------------------------------         
011600 B001-RESET-BRAKE-SWITCH.                                                 
011700*----------------------------------------------------------------         
011800     MOVE    "N"                     TO    WK-C-BRAKE-SW-TBL              
011900                                            (WK-S-BRAKE-IDX).             
012000 B001-RESET-BRAKE-SWITCH-EX.                                              
012100     EXIT.                                                                
012200                                                                          
012300*================================================================*        
012400 A099-PREPARE-INPUT-ROUTINE-EX.                                           
012500*================================================================*        
012600     EXIT.                                                                
012700                                                                          
012800*---------------------------------------------------------------*         
012900 B010-SET-OPERATING-STATUS-ROUTINE.                                       
013000*---------------------------------------------------------------*         
013100*    REGISTER 102 DRIVES THE PUMPING-UNIT OPERATING STATUS - 2            
013200*    MEANS RUNNING, 1 MEANS STOPPED, ANYTHING ELSE LEAVES THE             
013300*    DEFAULT OF 0 (RUNNING) SET BY RTUAREG                                
013400     IF      WK-C-CMD-102-WORK = 2                                        
013500             MOVE 0                  TO    WK-C-OLK-R3501                 
013600     ELSE                                                                 
013700     IF      WK-C-CMD-102-WORK = 1                                        
013800             MOVE 1                  TO    WK-C-OLK-R3501                 
013900     ELSE                                                                 
014000             MOVE 0                  TO    WK-C-OLK-R3501                 
014100     END-IF                                                               
014200     END-IF.                                                              
014300                                                                          
014400*================================================================*        
014500 B019-SET-OPERATING-STATUS-ROUTINE-EX.                                    
014600*================================================================*        
014700     EXIT.                                                                
014800                                                                          
014900*---------------------------------------------------------------*         
015000 B020-EVALUATE-BRAKE-COMMAND-ROUTINE.                                     
015100*---------------------------------------------------------------*         
015200     MOVE    0                       TO    WK-C-OLK-R3503.                
015300     EVALUATE TRUE                                                        
015400         WHEN WK-C-CMD-101-WORK = 81                                      
015500             MOVE 1                  TO    WK-C-OLK-PLC-CMD               
015600             MOVE "Y"                TO    WK-C-BRAKE-SW-1                
015700             MOVE 0                  TO    WK-C-OLK-R3503                 
015800         WHEN WK-C-CMD-101-WORK = 82 AND WK-C-ELAPSED-WORK >= 65          
015900             MOVE 2                  TO    WK-C-OLK-PLC-CMD               
016000             MOVE "Y"                TO    WK-C-BRAKE-SW-2                
016100             MOVE 1                  TO    WK-C-OLK-R3503                 
016200         WHEN OTHER                                                       
016300             MOVE 0                  TO    WK-C-OLK-PLC-CMD               
016400     END-EVALUATE.                                                        
016500     MOVE    WK-C-BRAKE-SW-1         TO    WK-C-OLK-BRAKE-1-SW.           
016600     MOVE    WK-C-BRAKE-SW-2         TO    WK-C-OLK-BRAKE-2-SW.           
016700                                                                          
016800*================================================================*        
016900 B029-EVALUATE-BRAKE-COMMAND-ROUTINE-EX.                                  
017000*================================================================*        
017100     EXIT.                                                                
017200                                                                          
017300*---------------------------------------------------------------*         
017400 B030-FORCE-COMMAND-REGISTER-ROUTINE.                                     
017500*---------------------------------------------------------------*         
017600*    A LEVEL-3 OVERALL ALARM FORCES THE COMMAND-101 ECHO TO 82            
017700*    REGARDLESS OF THE INPUT COMMAND, SO THE BRAKE WILL ENGAGE            
017800     IF      WK-C-OLK-R3502 = 3                                           
017900             MOVE 82                 TO    WK-C-OLK-R101                  
018000     ELSE                                                                 
018100             MOVE WK-C-CMD-101-WORK  TO    WK-C-OLK-R101                  
018200     END-IF.                                                              
018300                                                                          
018400*================================================================*        
018500 B039-FORCE-COMMAND-REGISTER-ROUTINE-EX.                                  
018600*================================================================*        
018700     EXIT.                                                                
018800                                                                          
018900*---------------------------------------------------------------*         
019000 B040-EVALUATE-WRITE-SWITCH-ROUTINE.                                      
019100*---------------------------------------------------------------*         
019200*    THE REGISTER BLOCK IS WRITTEN ONLY WHEN THE OVERALL ALARM            
019300*    LEVEL CHANGES FROM THE PRIOR SNAPSHOT (OR THERE IS NO PRIOR          
019400*    SNAPSHOT YET) - COMPARE THE LEVEL ONLY, NOT THE FAULT TYPE           
019500     IF      WK-C-OLK-PREV-VALID = "N"                                    
019600             MOVE "Y"                TO    WK-C-OLK-WRITE-SW              
019700     ELSE                                                                 
019800     IF      WK-C-OLK-R3502 NOT = WK-C-OLK-PREV-LVL                       
019900             MOVE "Y"                TO    WK-C-OLK-WRITE-SW              
020000     ELSE                                                                 
020100             MOVE "N"                TO    WK-C-OLK-WRITE-SW              
020200     END-IF                                                               
020300     END-IF.                                                              
020400                                                                          
020500*================================================================*        
020600 B049-EVALUATE-WRITE-SWITCH-ROUTINE-EX.                                   
020700*================================================================*        
020800     EXIT.                                                                
020900                                                                          
021000*-----------------------------------------------------------------        
021100 Z000-END-PROGRAM-ROUTINE.                                                
021200*-----------------------------------------------------------------        
021300     IF      U0-ON                                                        
021400             DISPLAY "RTUAORC - WRITE SW " WK-C-OLK-WRITE-SW              
021500             DISPLAY "RTUAORC - PLC CMD  " WK-C-OLK-PLC-CMD               
021600             DISPLAY "RTUAORC - ELAPSED LOW ORDER "                       
021700                     WK-C-ELAPSED-LOW3                                    
021800     END-IF.                                                              
021900                                                                          
022000*=================================================================        
022100 Z999-END-PROGRAM-ROUTINE-EX.                                             
022200*=================================================================        
022300     EXIT.                                                                
022400                                                                          
