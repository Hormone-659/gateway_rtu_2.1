000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     RTUATHR.                                                 
000300 AUTHOR.         KLW.                                                     
000400 INSTALLATION.   FIELD SYSTEMS - GATEWAY RTU GROUP.                       
000500 DATE-WRITTEN.   14 MAR 1991.                                             
000600 DATE-COMPILED.                                                           
000700 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
000800*----------------------------------------------------------------*        
000900*DESCRIPTION : THIS IS A CALLED ROUTINE - THRESHOLD-ENGINE.               
001000*              CONVERTS ONE RAW VIBRATION READING (CRANK-LEFT,            
001100*              CRANK-RIGHT, TAIL-BEARING OR MID-BEARING) TO               
001200*              ENGINEERING SPEED IN MM/SEC AND SCORES IT 0-3              
001300*              AGAINST THE THREE CONFIGURED THRESHOLDS.                   
001400*----------------------------------------------------------------*        
001500* HISTORY OF MODIFICATION:                                                
001600*----------------------------------------------------------------*        
001700* RTU0601 1991-03-14 KLW - INITIAL VERSION                                
001800* RTU0609 1994-08-02 KLW - CORRECTED LEVEL BOUNDARIES TO BE               
001900*                          INCLUSIVE OF THE THRESHOLD (>=) RATHER         
002000*                          THAN STRICTLY GREATER THAN                     
002100* RTU0615 1998-11-09 DWP - Y2K REVIEW - NO DATE FIELDS IN THIS            
002200*                          ROUTINE, NO CHANGE REQUIRED                    
002300* RTU0630 2014-02-08 TVK - RECOMPILED AGAINST RTUATLK 2, NO               
002400*                          LOGIC CHANGE - VIBRATION-MODEL                 
002500*                          STANDARDIZATION PROJECT                        
002600*----------------------------------------------------------------*        
002700         EJECT                                                            
002800 ENVIRONMENT DIVISION.                                                    
002900 CONFIGURATION SECTION.                                                   
003000 SOURCE-COMPUTER.  IBM-AS400.                                             
003100 OBJECT-COMPUTER.  IBM-AS400.                                             
003200 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                                
003300                      ON  STATUS IS U0-ON                                 
003400                      OFF STATUS IS U0-OFF.                               
003500                                                                          
003600 INPUT-OUTPUT SECTION.                                                    
003700 FILE-CONTROL.                                                            
003800                                                                          
003900 DATA DIVISION.                                                           
004000 FILE SECTION.                                                            
004100 WORKING-STORAGE SECTION.                                                 
004200*************************                                                 
004300 01  FILLER                          PIC X(24)        VALUE               
004400     "** PROGRAM RTUATHR **".                                             
004500                                                                          
004600* ------------------ PROGRAM WORKING STORAGE -------------------*         
004700 01  WK-C-THRESHOLD-TABLE.                                                
004800     05  WK-C-THR-L1                 PIC 9(05)V9(02)                      
004900         VALUE 1000.00.                                                   
005000     05  WK-C-THR-L2                 PIC 9(05)V9(02)                      
005100         VALUE 2000.00.                                                   
005200     05  WK-C-THR-L3                 PIC 9(05)V9(02)                      
005300         VALUE 3000.00.                                                   
005400     05  FILLER                      PIC X(04).                           
005500 01  WK-C-THRESHOLD-TBL-ALT REDEFINES WK-C-THRESHOLD-TABLE.               
005600     05  WK-C-THR-LVL-VALUE          PIC 9(05)V9(02)                      
005700         OCCURS 3 TIMES.                                                  
005800     05  FILLER                      PIC X(04).                           
005900                                                                          
006000 01  WK-C-SPEED-WORK-AREA.                                                
006100     05  WK-C-SPEED-WORK             PIC 9(05)V9(02) VALUE ZERO.          
006200 01  WK-C-SPEED-WORK-ALT REDEFINES WK-C-SPEED-WORK-AREA.                  
006300     05  WK-C-SPEED-WHOLE            PIC 9(05).                           
006400     05  WK-C-SPEED-DEC              PIC 9(02).                           
006500                                                                          
006600 01  WK-C-RAW-DISPLAY-AREA.                                               
006700     05  WK-C-RAW-WORK                PIC 9(05) VALUE ZERO.               
006800 01  WK-C-RAW-DISPLAY-ALT REDEFINES WK-C-RAW-DISPLAY-AREA.                
006900     05  WK-C-RAW-DISP                PIC X(05).                          
007000                                                                          
007100 01  WK-S-TBL-IDX                     PIC 9(01) COMP.                     
007200                                                                          
007300* ------------------- LOCAL DATA AREA -----------------------*            
007400 01  WK-C-WORK-AREA.                                                      
007500     05  FILLER                      PIC X(01).                           
007600                                                                          
007700         EJECT                                                            
007800 LINKAGE SECTION.                                                         
007900*****************                                                         
008000     COPY RTUATLK.                                                        
008100         EJECT                                                            
008200****************************************************                      
008300 PROCEDURE DIVISION USING WK-C-THR-RECORD.                                
008400****************************************************                      
008500 MAIN-MODULE.                                                             
008600     PERFORM A000-PREPARE-INPUT-ROUTINE                                   
008700        THRU A099-PREPARE-INPUT-ROUTINE-EX.                               
008800     PERFORM B000-SCORE-SPEED-ROUTINE                                     
008900        THRU B099-SCORE-SPEED-ROUTINE-EX.                                 
009000     PERFORM Z000-END-PROGRAM-ROUTINE                                     
009100        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
009200     GOBACK.                                                              
009300                                                                          
009400*---------------------------------------------------------------*         
009500 A000-PREPARE-INPUT-ROUTINE.                                              
009600*---------------------------------------------------------------*         
009700     MOVE    WK-C-THR-RAW            TO    WK-C-RAW-WORK.                 
009800     IF      U0-ON                                                        
009900             DISPLAY "RTUATHR - RAW READING " WK-C-RAW-DISP               
010000     END-IF.                                                              
010100                                                                          
010200*================================================================*        
010300 A099-PREPARE-INPUT-ROUTINE-EX.                                           
010400*================================================================*        
010500     EXIT.                                                                
010600                                                                          
010700*---------------------------------------------------------------*         
010800 B000-SCORE-SPEED-ROUTINE.                                                
010900*---------------------------------------------------------------*         
011000     COMPUTE WK-C-SPEED-WORK = WK-C-THR-RAW * 0.01.                       
011100     MOVE    WK-C-SPEED-WORK         TO    WK-C-THR-SPEED.                
011200     SET     WK-S-TBL-IDX            TO    3.                             
011300     EVALUATE TRUE                                                        
011400         WHEN WK-C-SPEED-WORK >= WK-C-THR-L3                              
011500             MOVE 3                  TO    WK-C-THR-LEVEL                 
011600         WHEN WK-C-SPEED-WORK >= WK-C-THR-L2                              
011700             MOVE 2                  TO    WK-C-THR-LEVEL                 
011800         WHEN WK-C-SPEED-WORK >= WK-C-THR-L1                              
011900             MOVE 1                  TO    WK-C-THR-LEVEL                 
012000         WHEN OTHER                                                       
012100             MOVE 0                  TO    WK-C-THR-LEVEL                 
012200     END-EVALUATE.                                                        
012300                                                                          
012400*================================================================*        
012500 B099-SCORE-SPEED-ROUTINE-EX.                                             
012600*================================================================*        
012700     EXIT.                                                                
012800                                                                          
012900*-----------------------------------------------------------------        
013000 Z000-END-PROGRAM-ROUTINE.                                                
013100*-----------------------------------------------------------------        
013200     IF      U0-ON                                                        
013300             DISPLAY "RTUATHR - SPEED " WK-C-THR-SPEED                    
013400             DISPLAY "RTUATHR - LEVEL " WK-C-THR-LEVEL                    
013500     END-IF.                                                              
013600                                                                          
013700*=================================================================        
013800 Z999-END-PROGRAM-ROUTINE-EX.                                             
013900*=================================================================        
014000     EXIT.                                                                
014100                                                                          
