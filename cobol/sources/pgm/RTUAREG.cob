000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     RTUAREG.                                                 
000300 AUTHOR.         DWP.                                                     
000400 INSTALLATION.   FIELD SYSTEMS - GATEWAY RTU GROUP.                       
000500 DATE-WRITTEN.   28 MAR 1991.                                             
000600 DATE-COMPILED.                                                           
000700 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
000800*----------------------------------------------------------------*        
000900*DESCRIPTION : THIS IS A CALLED ROUTINE - REGISTER-BUILDER.               
001000*              BUILDS THE 3501-3520 CONTROLLER REGISTER BLOCK             
001100*              FROM THE SAME SENSOR STATE USED BY RTUARUL -               
001200*              OVERALL ALARM LEVEL (WITH THE DOWNGRADE RULE),             
001300*              FAULT-TYPE CLASSIFICATION, AND PER-SENSOR FAULT            
001400*              BITS AND LEVELS.  REGISTERS 3501 AND 3503 ARE SET          
001500*              TO THEIR DEFAULTS HERE AND ARE OVERRIDDEN BY THE           
001600*              ORCHESTRATION CALL, RTUAORC.                               
001700*----------------------------------------------------------------*        
001800* HISTORY OF MODIFICATION:                                                
001900*----------------------------------------------------------------*        
002000* RTU0801 1991-03-28 DWP - INITIAL VERSION                                
002100* RTU0809 1992-10-05 DWP - ADDED THE LEVEL-3 DOWNGRADE RULE - A           
002200*                          LONE VIBRATION SENSOR AT LEVEL 3 WITH          
002300*                          HEALTHY ELECTRICS IS NOT A REAL                
002400*                          LEVEL-3 EVENT, FORCE OVERALL TO 2              
002500* RTU0817 1998-11-09 MPS - Y2K REVIEW - NO DATE FIELDS IN THIS            
002600*                          ROUTINE, NO CHANGE REQUIRED                    
002700* RTU0826 2003-06-19 MPS - REORDERED FAULT-TYPE EVALUATION SO             
002800*                          LATER RULES OVERRIDE EARLIER ONES,             
002900*                          PER FLOOR-SYSTEM CLARIFICATION                 
003000* RTU0841 2014-02-08 TVK - RECOMPILED AGAINST RTUAGLK 2                   
003100* RTU0850 2019-09-30 AJM - RB-101/RB-PLC-CMD MOVED OUT TO THE             
003200*                          ORCHESTRATION CALL, RTUAOLK, SO THIS           
003300*                          ROUTINE NO LONGER OWNS THEM - E-REQUEST        
003400*                          RTU-4412                                       
003500*----------------------------------------------------------------*        
003600         EJECT                                                            
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER.  IBM-AS400.                                             
004000 OBJECT-COMPUTER.  IBM-AS400.                                             
004100 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                                
004200                      ON  STATUS IS U0-ON                                 
004300                      OFF STATUS IS U0-OFF.                               
004400                                                                          
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700                                                                          
004800 DATA DIVISION.                                                           
004900 FILE SECTION.                                                            
005000 WORKING-STORAGE SECTION.                                                 
005100*************************                                                 
005200 01  FILLER                          PIC X(24)        VALUE               
005300     "** PROGRAM RTUAREG **".                                             
005400                                                                          
005500* ------------------ PROGRAM WORKING STORAGE -------------------*         
005600 01  WK-C-SEVEN-LVL-AREA.                                                 
005700     05  WK-C-CL-LVL                 PIC 9(01).                           
005800     05  WK-C-CR-LVL                 PIC 9(01).                           
005900     05  WK-C-TB-LVL                 PIC 9(01).                           
006000     05  WK-C-MB-LVL                 PIC 9(01).                           
006100     05  WK-C-HH-LVL                 PIC 9(01).                           
006200     05  WK-C-BELT-LVL               PIC 9(01).                           
006300     05  WK-C-LINE-LVL               PIC 9(01).                           
006400 01  WK-C-SEVEN-LVL-ALT REDEFINES WK-C-SEVEN-LVL-AREA.                    
006500     05  WK-C-SEVEN-LVL-TBL          PIC 9(01) OCCURS 7 TIMES.            
006600                                                                          
006700 01  WK-C-BIT-WORK-AREA.                                                  
006800     05  WK-C-BIT-CL                 PIC 9(01).                           
006900     05  WK-C-BIT-CR                 PIC 9(01).                           
007000     05  WK-C-BIT-TB                 PIC 9(01).                           
007100     05  WK-C-BIT-MB                 PIC 9(01).                           
007200     05  WK-C-BIT-HH                 PIC 9(01).                           
007300     05  WK-C-BIT-BELT               PIC 9(01).                           
007400 01  WK-C-BIT-WORK-ALT REDEFINES WK-C-BIT-WORK-AREA.                      
007500     05  WK-C-BIT-TBL                PIC 9(01) OCCURS 6 TIMES.            
007600                                                                          
007700 01  WK-C-LEVEL-WORK-AREA.                                                
007800     05  WK-C-LVLW-CL                PIC 9(01).                           
007900     05  WK-C-LVLW-CR                PIC 9(01).                           
008000     05  WK-C-LVLW-TB                PIC 9(01).                           
008100     05  WK-C-LVLW-MB                PIC 9(01).                           
008200     05  WK-C-LVLW-HH                PIC 9(01).                           
008300     05  WK-C-LVLW-BELT              PIC 9(01).                           
008400 01  WK-C-LEVEL-WORK-ALT REDEFINES WK-C-LEVEL-WORK-AREA.                  
008500     05  WK-C-LVLW-TBL               PIC 9(01) OCCURS 6 TIMES.            
008600                                                                          
008700 01  WK-C-VIB-GE-3-SW                PIC X(01) VALUE "N".                 
008800     88  WK-C-VIB-GE-3                   VALUE "Y".                       
008900                                                                          
009000 01  WK-N-ELEC-LVL                   PIC 9(01) COMP VALUE ZERO.           
009100 01  WK-N-LOAD-LVL                   PIC 9(01) COMP VALUE ZERO.           
009200 01  WK-N-OVERALL-LVL                PIC 9(01) COMP VALUE ZERO.           
009300 01  WK-S-REG-IDX                    PIC 9(01) COMP.                      
009400                                                                          
009500* ------------------- LOCAL DATA AREA -----------------------*            
009600 01  WK-C-WORK-AREA.                                                      
009700     05  FILLER                      PIC X(01).                           
009800                                                                          
009900         EJECT                                                            
010000 LINKAGE SECTION.                                                         
010100*****************                                                         
010200     COPY RTUAGLK.                                                        
010300         EJECT                                                            
010400****************************************************                      
010500 PROCEDURE DIVISION USING WK-C-GEN-RECORD.                                
010600****************************************************                      
010700 MAIN-MODULE.                                                             
010800     PERFORM A000-PREPARE-INPUT-ROUTINE                                   
010900        THRU A099-PREPARE-INPUT-ROUTINE-EX.                               
011000     PERFORM B010-COMPUTE-ELEC-LOAD-LEVELS-ROUTINE                        
011100        THRU B019-COMPUTE-ELEC-LOAD-LEVELS-ROUTINE-EX.                    
011200     PERFORM B020-COMPUTE-OVERALL-LEVEL-ROUTINE                           
011300        THRU B029-COMPUTE-OVERALL-LEVEL-ROUTINE-EX.                       
011400     PERFORM B030-APPLY-DOWNGRADE-RULE-ROUTINE                            
011500        THRU B039-APPLY-DOWNGRADE-RULE-ROUTINE-EX.                        
011600     PERFORM B040-COMPUTE-FAULT-TYPE-ROUTINE                              
011700        THRU B049-COMPUTE-FAULT-TYPE-ROUTINE-EX.                          
011800     PERFORM B050-SET-FAULT-BITS-ROUTINE                                  
011900        THRU B059-SET-FAULT-BITS-ROUTINE-EX.                              
012000     PERFORM B060-SET-FAULT-LEVELS-ROUTINE                                
012100        THRU B069-SET-FAULT-LEVELS-ROUTINE-EX.                            
012200     PERFORM B070-SET-DEFAULT-REGISTERS-ROUTINE                           
012300        THRU B079-SET-DEFAULT-REGISTERS-ROUTINE-EX.                       
012400     PERFORM Z000-END-PROGRAM-ROUTINE                                     
012500        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
012600     GOBACK.                                                              
012700                                                                          
012800*---------------------------------------------------------------*         
012900 A000-PREPARE-INPUT-ROUTINE.                                              
013000*---------------------------------------------------------------*         
013100     MOVE    WK-C-GEN-CL-LVL         TO    WK-C-CL-LVL.                   
013200     MOVE    WK-C-GEN-CR-LVL         TO    WK-C-CR-LVL.                   
013300     MOVE    WK-C-GEN-TB-LVL         TO    WK-C-TB-LVL.                   
013400     MOVE    WK-C-GEN-MB-LVL         TO    WK-C-MB-LVL.                   
013500     MOVE    WK-C-GEN-HH-LVL         TO    WK-C-HH-LVL.                   
013600     MOVE    WK-C-GEN-BELT-LVL       TO    WK-C-BELT-LVL.                 
013700     MOVE    WK-C-GEN-LINE-LVL       TO    WK-C-LINE-LVL.                 
013800                                                                          
013900*================================================================*        
014000 A099-PREPARE-INPUT-ROUTINE-EX.                                           
014100*================================================================*        
014200     EXIT.                                                                
014300                                                                          
014400*---------------------------------------------------------------*         
014500 B010-COMPUTE-ELEC-LOAD-LEVELS-ROUTINE.                                   
014600*---------------------------------------------------------------*         
014700     EVALUATE TRUE                                                        
014800         WHEN WK-C-GEN-MISS-CNT >= 2                                      
014900             MOVE 2                  TO    WK-N-ELEC-LVL                  
015000         WHEN WK-C-GEN-MISS-CNT = 1                                       
015100             MOVE 1                  TO    WK-N-ELEC-LVL                  
015200         WHEN OTHER                                                       
015300             MOVE 0                  TO    WK-N-ELEC-LVL                  
015400     END-EVALUATE.                                                        
015500     IF      WK-C-GEN-LOADPOS = "N"                                       
015600             MOVE 1                  TO    WK-N-LOAD-LVL                  
015700     ELSE                                                                 
015800             MOVE 0                  TO    WK-N-LOAD-LVL                  
015900     END-IF.                                                              
016000                                                                          
016100*================================================================*        
016200 B019-COMPUTE-ELEC-LOAD-LEVELS-ROUTINE-EX.                                
016300*================================================================*        
016400     EXIT.                                                                
016500                                                                          
016600*---------------------------------------------------------------*         
016700 B020-COMPUTE-OVERALL-LEVEL-ROUTINE.                                      
016800*---------------------------------------------------------------*         
016900     MOVE    ZERO                    TO    WK-N-OVERALL-LVL.              
017000     PERFORM B021-FIND-MAX-SENSOR-LVL                                     
017100        THRU B021-FIND-MAX-SENSOR-LVL-EX                                  
017200       VARYING WK-S-REG-IDX FROM 1 BY 1                                   
017300         UNTIL WK-S-REG-IDX > 7.                                          
017400     IF      WK-N-ELEC-LVL > WK-N-OVERALL-LVL                             
017500             MOVE WK-N-ELEC-LVL      TO    WK-N-OVERALL-LVL               
017600     END-IF.                                                              
017700     IF      WK-N-LOAD-LVL > WK-N-OVERALL-LVL                             
017800             MOVE WK-N-LOAD-LVL      TO    WK-N-OVERALL-LVL               
017900     END-IF.                                                              
018000     IF      WK-N-OVERALL-LVL > 3                                         
018100             MOVE 3                  TO    WK-N-OVERALL-LVL               
018200     END-IF.                                                              
018300                                                                          
018400*----------------------------------------------------------------         
018500 B021-FIND-MAX-SENSOR-LVL.                                                
018600*----------------------------------------------------------------         
018700     IF      WK-C-SEVEN-LVL-TBL(WK-S-REG-IDX) > WK-N-OVERALL-LVL          
018800             MOVE WK-C-SEVEN-LVL-TBL(WK-S-REG-IDX)                        
018900                                      TO    WK-N-OVERALL-LVL              
019000     END-IF.                                                              
019100 B021-FIND-MAX-SENSOR-LVL-EX.                                             
019200     EXIT.                                                                
019300                                                                          
019400*================================================================*        
019500 B029-COMPUTE-OVERALL-LEVEL-ROUTINE-EX.                                   
019600*================================================================*        
019700     EXIT.                                                                
019800                                                                          
019900*---------------------------------------------------------------*         
020000 B030-APPLY-DOWNGRADE-RULE-ROUTINE.                                       
020100*---------------------------------------------------------------*         
020200*    A LONE SIX-SENSOR LEVEL-3 WITH HEALTHY ELECTRICS AND LOAD IS         
020300*    A SENSOR FAULT, NOT A REAL LEVEL-3 EVENT - FORCE TO 2                
020400     IF      WK-N-OVERALL-LVL >= 3                                        
020500       AND   WK-C-GEN-MISS-CNT = ZERO                                     
020600       AND   WK-C-GEN-LOADPOS = "Y"                                       
020700       AND  (WK-C-CL-LVL >= 3 OR WK-C-CR-LVL   >= 3                       
020800         OR  WK-C-TB-LVL >= 3 OR WK-C-MB-LVL   >= 3                       
020900         OR  WK-C-HH-LVL >= 3 OR WK-C-BELT-LVL >= 3)                      
021000             MOVE 2                  TO    WK-N-OVERALL-LVL               
021100     END-IF.                                                              
021200     MOVE    WK-N-OVERALL-LVL        TO    WK-C-GEN-R3502.                
021300                                                                          
021400*================================================================*        
021500 B039-APPLY-DOWNGRADE-RULE-ROUTINE-EX.                                    
021600*================================================================*        
021700     EXIT.                                                                
021800                                                                          
021900*---------------------------------------------------------------*         
022000 B040-COMPUTE-FAULT-TYPE-ROUTINE.                                         
022100*---------------------------------------------------------------*         
022200     IF      WK-C-MB-LVL >= 3 OR WK-C-TB-LVL >= 3                         
022300       OR    WK-C-CL-LVL >= 3 OR WK-C-CR-LVL >= 3                         
022400             SET WK-C-VIB-GE-3           TO TRUE                          
022500     ELSE                                                                 
022600             MOVE "N"                TO    WK-C-VIB-GE-3-SW               
022700     END-IF.                                                              
022800     MOVE    0                       TO    WK-C-GEN-R3504.                
022900*    RULE 1 - BELT FULLY BROKEN                                           
023000     IF      WK-C-BELT-LVL >= 3 AND WK-C-GEN-MISS-CNT >= 1                
023100             MOVE 1                  TO    WK-C-GEN-R3504                 
023200     END-IF.                                                              
023300*    RULE 2 - SENSOR FAULT (VIBRATION AT 3, ELECTRICS HEALTHY)            
023400     IF      WK-C-VIB-GE-3 AND WK-C-GEN-MISS-CNT = ZERO                   
023500             MOVE 3                  TO    WK-C-GEN-R3504                 
023600     END-IF.                                                              
023700*    RULE 3 - SENSOR FAULT (BELT AT 3, ELECTRICS HEALTHY)                 
023800     IF      WK-C-BELT-LVL >= 3 AND WK-C-GEN-MISS-CNT = ZERO              
023900             MOVE 3                  TO    WK-C-GEN-R3504                 
024000     END-IF.                                                              
024100*    RULE 4 - POLISHED-ROD / MECHANICAL SEVERE (LAST MATCH WINS)          
024200     IF      WK-C-VIB-GE-3 AND WK-C-GEN-MISS-CNT >= 1                     
024300             MOVE 2                  TO    WK-C-GEN-R3504                 
024400     END-IF.                                                              
024500                                                                          
024600*================================================================*        
024700 B049-COMPUTE-FAULT-TYPE-ROUTINE-EX.                                      
024800*================================================================*        
024900     EXIT.                                                                
025000                                                                          
025100*---------------------------------------------------------------*         
025200 B050-SET-FAULT-BITS-ROUTINE.                                             
025300*---------------------------------------------------------------*         
025400     IF      WK-C-CL-LVL NOT = ZERO                                       
025500             MOVE 1                  TO    WK-C-BIT-CL                    
025600     ELSE                                                                 
025700             MOVE 0                  TO    WK-C-BIT-CL                    
025800     END-IF.                                                              
025900     IF      WK-C-CR-LVL NOT = ZERO                                       
026000             MOVE 1                  TO    WK-C-BIT-CR                    
026100     ELSE                                                                 
026200             MOVE 0                  TO    WK-C-BIT-CR                    
026300     END-IF.                                                              
026400     IF      WK-C-TB-LVL NOT = ZERO                                       
026500             MOVE 1                  TO    WK-C-BIT-TB                    
026600     ELSE                                                                 
026700             MOVE 0                  TO    WK-C-BIT-TB                    
026800     END-IF.                                                              
026900     IF      WK-C-MB-LVL NOT = ZERO                                       
027000             MOVE 1                  TO    WK-C-BIT-MB                    
027100     ELSE                                                                 
027200             MOVE 0                  TO    WK-C-BIT-MB                    
027300     END-IF.                                                              
027400     IF      WK-C-HH-LVL NOT = ZERO                                       
027500             MOVE 1                  TO    WK-C-BIT-HH                    
027600     ELSE                                                                 
027700             MOVE 0                  TO    WK-C-BIT-HH                    
027800     END-IF.                                                              
027900     IF      WK-C-BELT-LVL NOT = ZERO                                     
028000             MOVE 1                  TO    WK-C-BIT-BELT                  
028100     ELSE                                                                 
028200             MOVE 0                  TO    WK-C-BIT-BELT                  
028300     END-IF.                                                              
028400     MOVE    WK-C-BIT-CL             TO    WK-C-GEN-R3505.                
028500     MOVE    WK-C-BIT-CR             TO    WK-C-GEN-R3506.                
028600     MOVE    WK-C-BIT-TB             TO    WK-C-GEN-R3507.                
028700     MOVE    WK-C-BIT-MB             TO    WK-C-GEN-R3508.                
028800     MOVE    WK-C-BIT-HH             TO    WK-C-GEN-R3509.                
028900     MOVE    WK-C-BIT-BELT           TO    WK-C-GEN-R3510.                
029000     IF      WK-C-GEN-MISS-CNT >= 1                                       
029100             MOVE 1                  TO    WK-C-GEN-R3511                 
029200     ELSE                                                                 
029300             MOVE 0                  TO    WK-C-GEN-R3511                 
029400     END-IF.                                                              
029500     IF      WK-C-GEN-LOADPOS = "N"                                       
029600             MOVE 1                  TO    WK-C-GEN-R3512                 
029700     ELSE                                                                 
029800             MOVE 0                  TO    WK-C-GEN-R3512                 
029900     END-IF.                                                              
030000                                                                          
030100*================================================================*        
030200 B059-SET-FAULT-BITS-ROUTINE-EX.                                          
030300*================================================================*        
030400     EXIT.                                                                
030500                                                                          
030600*---------------------------------------------------------------*         
030700 B060-SET-FAULT-LEVELS-ROUTINE.                                           
030800*---------------------------------------------------------------*         
030900     MOVE    WK-C-CL-LVL             TO    WK-C-LVLW-CL.                  
031000     MOVE    WK-C-CR-LVL             TO    WK-C-LVLW-CR.                  
031100     MOVE    WK-C-TB-LVL             TO    WK-C-LVLW-TB.                  
031200     MOVE    WK-C-MB-LVL             TO    WK-C-LVLW-MB.                  
031300     MOVE    WK-C-HH-LVL             TO    WK-C-LVLW-HH.                  
031400     MOVE    WK-C-BELT-LVL           TO    WK-C-LVLW-BELT.                
031500     MOVE    WK-C-LVLW-CL            TO    WK-C-GEN-R3513.                
031600     MOVE    WK-C-LVLW-CR            TO    WK-C-GEN-R3514.                
031700     MOVE    WK-C-LVLW-TB            TO    WK-C-GEN-R3515.                
031800     MOVE    WK-C-LVLW-MB            TO    WK-C-GEN-R3516.                
031900     MOVE    WK-C-LVLW-HH            TO    WK-C-GEN-R3517.                
032000     MOVE    WK-C-LVLW-BELT          TO    WK-C-GEN-R3518.                
032100     MOVE    WK-N-ELEC-LVL           TO    WK-C-GEN-R3519.                
032200     MOVE    WK-N-LOAD-LVL           TO    WK-C-GEN-R3520.                
032300                                                                          
032400*================================================================*        
032500 B069-SET-FAULT-LEVELS-ROUTINE-EX.                                        
032600*================================================================*        
032700     EXIT.                                                                
032800                                                                          
032900*---------------------------------------------------------------*         
033000 B070-SET-DEFAULT-REGISTERS-ROUTINE.                                      
033100*---------------------------------------------------------------*         
033200*    3501 (OPERATING STATUS) AND 3503 (BRAKE STATUS) DEFAULT HERE         
033300*    - RTUAORC OVERRIDES BOTH FROM THE COMMAND REGISTERS                  
033400     MOVE    0                       TO    WK-C-GEN-R3501.                
033500     MOVE    0                       TO    WK-C-GEN-R3503.                
033600                                                                          
033700*================================================================*        
033800 B079-SET-DEFAULT-REGISTERS-ROUTINE-EX.                                   
033900*================================================================*        
034000     EXIT.                                                                
034100                                                                          
034200*-----------------------------------------------------------------        
034300 Z000-END-PROGRAM-ROUTINE.                                                
034400*-----------------------------------------------------------------        
034500     IF      U0-ON                                                        
034600             DISPLAY "RTUAREG - OVERALL LVL " WK-C-GEN-R3502              
034700             DISPLAY "RTUAREG - FAULT TYPE  " WK-C-GEN-R3504              
034800     END-IF.                                                              
034900                                                                          
035000*=================================================================        
035100 Z999-END-PROGRAM-ROUTINE-EX.                                             
035200*=================================================================        
035300     EXIT.                                                                
035400                                                                          
