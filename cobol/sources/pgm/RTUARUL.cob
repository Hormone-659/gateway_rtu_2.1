000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     RTUARUL.                                                 
000300 AUTHOR.         DWP.                                                     
000400 INSTALLATION.   FIELD SYSTEMS - GATEWAY RTU GROUP.                       
000500 DATE-WRITTEN.   28 MAR 1991.                                             
000600 DATE-COMPILED.                                                           
000700 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
000800*----------------------------------------------------------------*        
000900*DESCRIPTION : THIS IS A CALLED ROUTINE - ALARM-RULES ENGINE.             
001000*              TAKES THE SIX SENSOR LEVELS, THE THREE-PHASE               
001100*              ELECTRICAL HEALTH FLAGS AND THE LOAD/DISPLACEMENT          
001200*              FLAG AND RETURNS THE LEVEL-1/2/3 ALARM TRIGGERS            
001300*              PLUS THE FULL PER-SENSOR PER-LEVEL FLAG MAP THAT           
001400*              IS WRITTEN TO THE ALARM-FLAG FILE.                         
001500*----------------------------------------------------------------*        
001600* HISTORY OF MODIFICATION:                                                
001700*----------------------------------------------------------------*        
001800* RTU0701 1991-03-28 DWP - INITIAL VERSION                                
001900* RTU0708 1993-02-11 DWP - ADDED SENSOR-FAULT FLAG TO THE LEVEL-2         
002000*                          TRIGGER (LONE LEVEL-3 SENSOR, HEALTHY          
002100*                          ELECTRICS)                                     
002200* RTU0716 1998-11-09 MPS - Y2K REVIEW - NO DATE FIELDS IN THIS            
002300*                          ROUTINE, NO CHANGE REQUIRED                    
002400* RTU0722 2003-06-19 MPS - SPLIT BELT-ALL AND STICK-FAULT OUT OF          
002500*                          THE GENERAL LEVEL-3 TRIGGER AS THEIR           
002600*                          OWN FLAGS PER FLOOR-SYSTEM REQUEST             
002700* RTU0740 2014-02-08 TVK - RECOMPILED AGAINST RTUARLK 2, MISS             
002800*                          COUNT NOW PASSED BACK TO THE CALLER            
002900*                          FOR REUSE IN RTUAREG                           
003000*----------------------------------------------------------------*        
003100         EJECT                                                            
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER.  IBM-AS400.                                             
003500 OBJECT-COMPUTER.  IBM-AS400.                                             
003600 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                                
003700                      ON  STATUS IS U0-ON                                 
003800                      OFF STATUS IS U0-OFF.                               
003900                                                                          
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200                                                                          
004300 DATA DIVISION.                                                           
004400 FILE SECTION.                                                            
004500 WORKING-STORAGE SECTION.                                                 
004600*************************                                                 
004700 01  FILLER                          PIC X(24)        VALUE               
004800     "** PROGRAM RTUARUL **".                                             
004900                                                                          
005000* ------------------ PROGRAM WORKING STORAGE -------------------*         
005100 01  WK-C-SENSOR-LEVEL-AREA.                                              
005200     05  WK-C-BELT-LVL               PIC 9(01).                           
005300     05  WK-C-MID-LVL                PIC 9(01).                           
005400     05  WK-C-TAIL-LVL               PIC 9(01).                           
005500     05  WK-C-HH-LVL                 PIC 9(01).                           
005600     05  WK-C-CL-LVL                 PIC 9(01).                           
005700     05  WK-C-CR-LVL                 PIC 9(01).                           
005800 01  WK-C-SENSOR-LEVEL-ALT REDEFINES WK-C-SENSOR-LEVEL-AREA.              
005900     05  WK-C-SENSOR-LVL-TBL         PIC 9(01) OCCURS 6 TIMES.            
006000                                                                          
006100 01  WK-C-ELEC-OK-AREA.                                                   
006200     05  WK-C-ELEC-A-OK              PIC X(01).                           
006300     05  WK-C-ELEC-B-OK              PIC X(01).                           
006400     05  WK-C-ELEC-C-OK              PIC X(01).                           
006500 01  WK-C-ELEC-OK-ALT REDEFINES WK-C-ELEC-OK-AREA.                        
006600     05  WK-C-ELEC-OK-TBL            PIC X(01) OCCURS 3 TIMES.            
006700                                                                          
006800 01  WK-C-FLAG-WORK-AREA.                                                 
006900     05  WK-C-FLAG-BELT.                                                  
007000         10  WK-C-FLAG-BELT-1        PIC 9(01).                           
007100         10  WK-C-FLAG-BELT-2        PIC 9(01).                           
007200         10  WK-C-FLAG-BELT-3        PIC 9(01).                           
007300     05  WK-C-FLAG-MID.                                                   
007400         10  WK-C-FLAG-MID-1         PIC 9(01).                           
007500         10  WK-C-FLAG-MID-2         PIC 9(01).                           
007600         10  WK-C-FLAG-MID-3         PIC 9(01).                           
007700     05  WK-C-FLAG-TAIL.                                                  
007800         10  WK-C-FLAG-TAIL-1        PIC 9(01).                           
007900         10  WK-C-FLAG-TAIL-2        PIC 9(01).                           
008000         10  WK-C-FLAG-TAIL-3        PIC 9(01).                           
008100     05  WK-C-FLAG-HH.                                                    
008200         10  WK-C-FLAG-HH-1          PIC 9(01).                           
008300         10  WK-C-FLAG-HH-2          PIC 9(01).                           
008400         10  WK-C-FLAG-HH-3          PIC 9(01).                           
008500     05  WK-C-FLAG-CL.                                                    
008600         10  WK-C-FLAG-CL-1          PIC 9(01).                           
008700         10  WK-C-FLAG-CL-2          PIC 9(01).                           
008800         10  WK-C-FLAG-CL-3          PIC 9(01).                           
008900     05  WK-C-FLAG-CR.                                                    
009000         10  WK-C-FLAG-CR-1          PIC 9(01).                           
009100         10  WK-C-FLAG-CR-2          PIC 9(01).                           
009200         10  WK-C-FLAG-CR-3          PIC 9(01).                           
009300 01  WK-C-FLAG-WORK-ALT REDEFINES WK-C-FLAG-WORK-AREA.                    
009400     05  WK-C-FLAG-SEN-TBL OCCURS 6 TIMES.                                
009500         10  WK-C-FLAG-LVL           PIC 9(01) OCCURS 3 TIMES.            
009600                                                                          
009700 01  WK-N-MISS-CNT                   PIC 9(01) COMP VALUE ZERO.           
009800 01  WK-S-SEN-IDX                    PIC 9(01) COMP.                      
009900 01  WK-S-LVL-IDX                    PIC 9(01) COMP.                      
010000 01  WK-S-PHASE-IDX                  PIC 9(01) COMP.                      
010100                                                                          
010200* ------------------- LOCAL DATA AREA -----------------------*            
010300 01  WK-C-WORK-AREA.                                                      
010400     05  FILLER                      PIC X(01).                           
010500                                                                          
010600         EJECT                                                            
010700 LINKAGE SECTION.                                                         
010800*****************                                                         
010900     COPY RTUARLK.                                                        
011000         EJECT                                                            
011100****************************************************                      
011200 PROCEDURE DIVISION USING WK-C-RUL-RECORD.                                
011300****************************************************                      
011400 MAIN-MODULE.                                                             
011500     PERFORM A000-PREPARE-INPUT-ROUTINE                                   
011600        THRU A099-PREPARE-INPUT-ROUTINE-EX.                               
011700     PERFORM B010-COMPUTE-MISS-COUNT-ROUTINE                              
011800        THRU B019-COMPUTE-MISS-COUNT-ROUTINE-EX.                          
011900     PERFORM B020-EVALUATE-LEVEL-1-ROUTINE                                
012000        THRU B029-EVALUATE-LEVEL-1-ROUTINE-EX.                            
012100     PERFORM B030-EVALUATE-LEVEL-2-ROUTINE                                
012200        THRU B039-EVALUATE-LEVEL-2-ROUTINE-EX.                            
012300     PERFORM B040-EVALUATE-LEVEL-3-ROUTINE                                
012400        THRU B049-EVALUATE-LEVEL-3-ROUTINE-EX.                            
012500     PERFORM B050-SET-PER-SENSOR-FLAGS-ROUTINE                            
012600        THRU B059-SET-PER-SENSOR-FLAGS-ROUTINE-EX.                        
012700     PERFORM B060-SET-ELEC-LOAD-FLAGS-ROUTINE                             
012800        THRU B069-SET-ELEC-LOAD-FLAGS-ROUTINE-EX.                         
012900     PERFORM Z000-END-PROGRAM-ROUTINE                                     
013000        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
013100     GOBACK.                                                              
013200                                                                          
013300*---------------------------------------------------------------*         
013400 A000-PREPARE-INPUT-ROUTINE.                                              
013500*---------------------------------------------------------------*         
013600     MOVE    WK-C-RUL-BELT-LVL       TO    WK-C-BELT-LVL.                 
013700     MOVE    WK-C-RUL-MB-LVL         TO    WK-C-MID-LVL.                  
013800     MOVE    WK-C-RUL-TB-LVL         TO    WK-C-TAIL-LVL.                 
013900     MOVE    WK-C-RUL-HH-LVL         TO    WK-C-HH-LVL.                   
014000     MOVE    WK-C-RUL-CL-LVL         TO    WK-C-CL-LVL.                   
014100     MOVE    WK-C-RUL-CR-LVL         TO    WK-C-CR-LVL.                   
014200     MOVE    WK-C-RUL-ELEC-A         TO    WK-C-ELEC-A-OK.                
014300     MOVE    WK-C-RUL-ELEC-B         TO    WK-C-ELEC-B-OK.                
014400     MOVE    WK-C-RUL-ELEC-C         TO    WK-C-ELEC-C-OK.                
014500     MOVE    ZERO                    TO    WK-C-RUL-L1                    
014600                                            WK-C-RUL-L2                   
014700                                            WK-C-RUL-L3                   
014800                                            WK-C-RUL-SENSOR-FAULT         
014900                                            WK-C-RUL-BELT-ALL             
015000                                            WK-C-RUL-STICK-FAULT.         
015100                                                                          
015200*================================================================*        
015300 A099-PREPARE-INPUT-ROUTINE-EX.                                           
015400*================================================================*        
015500     EXIT.                                                                
015600                                                                          
015700*---------------------------------------------------------------*         
015800 B010-COMPUTE-MISS-COUNT-ROUTINE.                                         
015900*---------------------------------------------------------------*         
016000     MOVE    ZERO                    TO    WK-N-MISS-CNT.                 
016100     PERFORM B011-COUNT-MISS-LOOP                                         
016200        THRU B011-COUNT-MISS-LOOP-EX                                      
016300       VARYING WK-S-PHASE-IDX FROM 1 BY 1                                 
016400         UNTIL WK-S-PHASE-IDX > 3.                                        
016500                                                                          
016600*----------------------------------------------------------------         
016700 B011-COUNT-MISS-LOOP.                                                    
016800*----------------------------------------------------------------         
016900     IF      WK-C-ELEC-OK-TBL(WK-S-PHASE-IDX) = "N"                       
017000             ADD 1                   TO    WK-N-MISS-CNT                  
017100     END-IF.                                                              
017200 B011-COUNT-MISS-LOOP-EX.                                                 
017300     EXIT.                                                                
017400                                                                          
017500*================================================================*        
017600 B019-COMPUTE-MISS-COUNT-ROUTINE-EX.                                      
017700*================================================================*        
017800     EXIT.                                                                
017900                                                                          
018000*---------------------------------------------------------------*         
018100 B020-EVALUATE-LEVEL-1-ROUTINE.                                           
018200*---------------------------------------------------------------*         
018300     PERFORM B021-CHECK-SENSOR-LVL-GE-1                                   
018400        THRU B021-CHECK-SENSOR-LVL-GE-1-EX                                
018500       VARYING WK-S-SEN-IDX FROM 1 BY 1                                   
018600         UNTIL WK-S-SEN-IDX > 6.                                          
018700     IF      WK-N-MISS-CNT NOT = ZERO                                     
018800             MOVE 1                  TO    WK-C-RUL-L1                    
018900     END-IF.                                                              
019000     IF      WK-C-RUL-LOADPOS = "N"                                       
019100             MOVE 1                  TO    WK-C-RUL-L1                    
019200     END-IF.                                                              
019300                                                                          
019400*----------------------------------------------------------------         
019500 B021-CHECK-SENSOR-LVL-GE-1.                                              
019600*----------------------------------------------------------------         
019700     IF      WK-C-SENSOR-LVL-TBL(WK-S-SEN-IDX) NOT = ZERO                 
019800             MOVE 1                  TO    WK-C-RUL-L1                    
019900     END-IF.                                                              
020000 B021-CHECK-SENSOR-LVL-GE-1-EX.                                           
020100     EXIT.                                                                
020200                                                                          
020300*================================================================*        
020400 B029-EVALUATE-LEVEL-1-ROUTINE-EX.                                        
020500*================================================================*        
020600     EXIT.                                                                
020700                                                                          
020800*---------------------------------------------------------------*         
020900 B030-EVALUATE-LEVEL-2-ROUTINE.                                           
021000*---------------------------------------------------------------*         
021100     PERFORM B031-CHECK-SENSOR-LVL-GE-2                                   
021200        THRU B031-CHECK-SENSOR-LVL-GE-2-EX                                
021300       VARYING WK-S-SEN-IDX FROM 1 BY 1                                   
021400         UNTIL WK-S-SEN-IDX > 6.                                          
021500     IF      WK-N-MISS-CNT >= 2                                           
021600             MOVE 1                  TO    WK-C-RUL-L2                    
021700     END-IF.                                                              
021800                                                                          
021900*----------------------------------------------------------------         
022000 B031-CHECK-SENSOR-LVL-GE-2.                                              
022100*----------------------------------------------------------------         
022200     IF      WK-C-SENSOR-LVL-TBL(WK-S-SEN-IDX) >= 2                       
022300             MOVE 1                  TO    WK-C-RUL-L2                    
022400     END-IF.                                                              
022500     IF      WK-C-SENSOR-LVL-TBL(WK-S-SEN-IDX) >= 3                       
022600       AND   WK-N-MISS-CNT = ZERO                                         
022700       AND   WK-C-RUL-LOADPOS = "Y"                                       
022800             MOVE 1                  TO    WK-C-RUL-L2                    
022900             MOVE 1                  TO    WK-C-RUL-SENSOR-FAULT          
023000     END-IF.                                                              
023100 B031-CHECK-SENSOR-LVL-GE-2-EX.                                           
023200     EXIT.                                                                
023300                                                                          
023400*================================================================*        
023500 B039-EVALUATE-LEVEL-2-ROUTINE-EX.                                        
023600*================================================================*        
023700     EXIT.                                                                
023800                                                                          
023900*---------------------------------------------------------------*         
024000 B040-EVALUATE-LEVEL-3-ROUTINE.                                           
024100*---------------------------------------------------------------*         
024200*    BELT FULLY BROKEN - BELT AT 3 PLUS ELECTRICAL MISSING                
024300     IF      WK-C-BELT-LVL >= 3 AND WK-N-MISS-CNT >= 1                    
024400             MOVE 1                  TO    WK-C-RUL-L3                    
024500             MOVE 1                  TO    WK-C-RUL-BELT-ALL              
024600     END-IF.                                                              
024700*    STICKING UNIT - ANY VIBRATION SENSOR AT 3 PLUS ELECTRICAL            
024800*    MISSING (CRANK-LEFT, CRANK-RIGHT, TAIL-BEARING, MID-BEARING)         
024900     IF      (WK-C-MID-LVL >= 3 OR WK-C-TAIL-LVL >= 3                     
025000       OR     WK-C-CL-LVL  >= 3 OR WK-C-CR-LVL   >= 3)                    
025100       AND    WK-N-MISS-CNT >= 1                                          
025200             MOVE 1                  TO    WK-C-RUL-L3                    
025300             MOVE 1                  TO    WK-C-RUL-STICK-FAULT           
025400     END-IF.                                                              
025500                                                                          
025600*================================================================*        
025700 B049-EVALUATE-LEVEL-3-ROUTINE-EX.                                        
025800*================================================================*        
025900     EXIT.                                                                
026000                                                                          
026100*---------------------------------------------------------------*         
026200 B050-SET-PER-SENSOR-FLAGS-ROUTINE.                                       
026300*---------------------------------------------------------------*         
026400     PERFORM B051-SET-SENSOR-FLAG-LOOP                                    
026500        THRU B051-SET-SENSOR-FLAG-LOOP-EX                                 
026600       VARYING WK-S-SEN-IDX FROM 1 BY 1                                   
026700         UNTIL WK-S-SEN-IDX > 6                                           
026800         AFTER WK-S-LVL-IDX FROM 1 BY 1                                   
026900         UNTIL WK-S-LVL-IDX > 3.                                          
027000     MOVE    WK-C-FLAG-BELT-1        TO    WK-C-RUL-BELT-1.               
027100     MOVE    WK-C-FLAG-BELT-2        TO    WK-C-RUL-BELT-2.               
027200     MOVE    WK-C-FLAG-BELT-3        TO    WK-C-RUL-BELT-3.               
027300     MOVE    WK-C-FLAG-MID-1         TO    WK-C-RUL-MID-1.                
027400     MOVE    WK-C-FLAG-MID-2         TO    WK-C-RUL-MID-2.                
027500     MOVE    WK-C-FLAG-MID-3         TO    WK-C-RUL-MID-3.                
027600     MOVE    WK-C-FLAG-TAIL-1        TO    WK-C-RUL-TAIL-1.               
027700     MOVE    WK-C-FLAG-TAIL-2        TO    WK-C-RUL-TAIL-2.               
027800     MOVE    WK-C-FLAG-TAIL-3        TO    WK-C-RUL-TAIL-3.               
027900     MOVE    WK-C-FLAG-HH-1          TO    WK-C-RUL-HH-1.                 
028000     MOVE    WK-C-FLAG-HH-2          TO    WK-C-RUL-HH-2.                 
028100     MOVE    WK-C-FLAG-HH-3          TO    WK-C-RUL-HH-3.                 
028200     MOVE    WK-C-FLAG-CL-1          TO    WK-C-RUL-CL-1.                 
028300     MOVE    WK-C-FLAG-CL-2          TO    WK-C-RUL-CL-2.                 
028400     MOVE    WK-C-FLAG-CL-3          TO    WK-C-RUL-CL-3.                 
028500     MOVE    WK-C-FLAG-CR-1          TO    WK-C-RUL-CR-1.                 
028600     MOVE    WK-C-FLAG-CR-2          TO    WK-C-RUL-CR-2.                 
028700     MOVE    WK-C-FLAG-CR-3          TO    WK-C-RUL-CR-3.                 
028800                                                                          
028900*----------------------------------------------------------------         
029000 B051-SET-SENSOR-FLAG-LOOP.                                               
029100*----------------------------------------------------------------         
029200     IF      WK-C-SENSOR-LVL-TBL(WK-S-SEN-IDX) >= WK-S-LVL-IDX            
029300             MOVE 1 TO WK-C-FLAG-LVL(WK-S-SEN-IDX                         
029400                                     WK-S-LVL-IDX)                        
029500     ELSE                                                                 
029600             MOVE 0 TO WK-C-FLAG-LVL(WK-S-SEN-IDX                         
029700                                     WK-S-LVL-IDX)                        
029800     END-IF.                                                              
029900 B051-SET-SENSOR-FLAG-LOOP-EX.                                            
030000     EXIT.                                                                
030100                                                                          
030200*================================================================*        
030300 B059-SET-PER-SENSOR-FLAGS-ROUTINE-EX.                                    
030400*================================================================*        
030500     EXIT.                                                                
030600                                                                          
030700*---------------------------------------------------------------*         
030800 B060-SET-ELEC-LOAD-FLAGS-ROUTINE.                                        
030900*---------------------------------------------------------------*         
031000     IF      WK-N-MISS-CNT >= 1                                           
031100             MOVE 1                  TO    WK-C-RUL-ELEC-1                
031200     ELSE                                                                 
031300             MOVE 0                  TO    WK-C-RUL-ELEC-1                
031400     END-IF.                                                              
031500     IF      WK-N-MISS-CNT >= 2                                           
031600             MOVE 1                  TO    WK-C-RUL-ELEC-2                
031700     ELSE                                                                 
031800             MOVE 0                  TO    WK-C-RUL-ELEC-2                
031900     END-IF.                                                              
032000     IF      WK-C-RUL-LOADPOS = "N"                                       
032100             MOVE 1                  TO    WK-C-RUL-LOADPOS-1             
032200     ELSE                                                                 
032300             MOVE 0                  TO    WK-C-RUL-LOADPOS-1             
032400     END-IF.                                                              
032500     MOVE    WK-N-MISS-CNT            TO    WK-C-RUL-MISS-CNT.            
032600                                                                          
032700*================================================================*        
032800 B069-SET-ELEC-LOAD-FLAGS-ROUTINE-EX.                                     
032900*================================================================*        
033000     EXIT.                                                                
033100                                                                          
033200*-----------------------------------------------------------------        
033300 Z000-END-PROGRAM-ROUTINE.                                                
033400*-----------------------------------------------------------------        
033500     IF      U0-ON                                                        
033600             DISPLAY "RTUARUL - L1/L2/L3 " WK-C-RUL-L1 WK-C-RUL-L2        
033700                     WK-C-RUL-L3                                          
033800     END-IF.                                                              
033900                                                                          
034000*=================================================================        
034100 Z999-END-PROGRAM-ROUTINE-EX.                                             
034200*=================================================================        
034300     EXIT.                                                                
034400                                                                          
