000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     RTUADRV.                                                 
000300 AUTHOR.         KLW.                                                     
000400 INSTALLATION.   FIELD SYSTEMS - GATEWAY RTU GROUP.                       
000500 DATE-WRITTEN.   14 MAR 1991.                                             
000600 DATE-COMPILED.                                                           
000700 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
000800*----------------------------------------------------------------*        
000900*DESCRIPTION : BATCH DRIVER FOR THE GATEWAY RTU ALARM EVALUATION          
001000*              CYCLE.  READS THE SNAPSHOT FILE SEQUENTIALLY, BY           
001100*              CYCLE, CALLS RTUATHR FOR EACH OF THE FOUR VIBRATION        
001200*              POINTS, CALLS RTUARUL TO BUILD THE ALARM-FLAG              
001300*              RECORD, CALLS RTUAREG TO BUILD THE REGISTER BLOCK          
001400*              AND RTUAORC TO APPLY THE COMMAND-REGISTER AND              
001500*              BRAKE-ACTUATOR LOGIC, THEN ACCUMULATES RUN TOTALS          
001600*              FOR THE END-OF-RUN SUMMARY REPORT.                         
001700*----------------------------------------------------------------*        
001800* HISTORY OF MODIFICATION:                                                
001900*----------------------------------------------------------------*        
002000* RTU1001 1991-03-14 KLW - INITIAL VERSION - BATCH DRIVER FOR             
002100*                          GATEWAY RTU ALARM EVALUATION CYCLE,            
002200*                          CALLS RTUATHR/RTUARUL/RTUAREG PER              
002300*                          SNAPSHOT                                       
002400* RTU1014 1993-07-02 KLW - ADDED MAXIMUM-ALARM-LEVEL COUNTER TO           
002500*                          THE SUMMARY REPORT PER OPS REQUEST             
002600* RTU1022 1996-01-20 DWP - CONFIRMED BELT/LINE/HORSEHEAD LEVELS           
002700*                          ARE TAKEN DIRECTLY FROM THE SNAPSHOT,          
002800*                          NOT RESCORED (THEY ARRIVE PRESCORED)           
002900* RTU1030 1998-11-09 DWP - Y2K REVIEW - NO 2-DIGIT YEAR FIELDS            
003000*                          IN THIS SUITE, NO CHANGE REQUIRED              
003100* RTU1060 2019-09-30 AJM - ADDED COMMAND-REGISTER 101/102 AND             
003200*                          BRAKE-ACTUATOR ORCHESTRATION (CALL TO          
003300*                          NEW ROUTINE RTUAORC) - E-REQUEST               
003400*                          RTU-4412 - GATEWAY PHASE 2                     
003500* RTU1063 2019-10-14 AJM - CORRECTED REGISTER-BLOCK SUPPRESSION           
003600*                          TO COMPARE AGAINST PRIOR OVERALL LEVEL         
003700*                          ONLY, NOT PRIOR FAULT TYPE (DEFECT             
003800*                          RTU-4439)                                      
003900*----------------------------------------------------------------*        
004000         EJECT                                                            
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER.  IBM-AS400.                                             
004400 OBJECT-COMPUTER.  IBM-AS400.                                             
004500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM                                     
004600                   UPSI-0 IS UPSI-SWITCH-0                                
004700                      ON  STATUS IS U0-ON                                 
004800                      OFF STATUS IS U0-OFF.                               
004900                                                                          
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200     SELECT  SNAPSHOT-FILE           ASSIGN TO UT-S-SNAPIN                
005300             FILE STATUS IS WK-C-FILE-STATUS.                             
005400     SELECT  REGBLOCK-FILE           ASSIGN TO UT-S-REGBLK                
005500             FILE STATUS IS WK-C-FILE-STATUS.                             
005600     SELECT  ALARMFLAG-FILE          ASSIGN TO UT-S-ALMFLG                
005700             FILE STATUS IS WK-C-FILE-STATUS.                             
005800     SELECT  SUMMARY-RPT             ASSIGN TO UT-S-RTUSUM                
005900             FILE STATUS IS WK-C-FILE-STATUS.                             
006000                                                                          
006100 DATA DIVISION.                                                           
006200 FILE SECTION.                                                            
006300*-----------------------------------------------------------------        
006400 FD  SNAPSHOT-FILE                                                        
006500     LABEL RECORDS ARE OMITTED                                            
006600     RECORD CONTAINS 50 CHARACTERS.                                       
006700 01  SNAPSHOT-REC.                                                        
006800     COPY RTUASNAP.                                                       
006900                                                                          
007000 FD  REGBLOCK-FILE                                                        
007100     LABEL RECORDS ARE OMITTED                                            
007200     RECORD CONTAINS 40 CHARACTERS.                                       
007300 01  REGBLOCK-REC.                                                        
007400     COPY RTUAREGR.                                                       
007500                                                                          
007600 FD  ALARMFLAG-FILE                                                       
007700     LABEL RECORDS ARE OMITTED                                            
007800     RECORD CONTAINS 40 CHARACTERS.                                       
007900 01  ALARMFLAG-REC.                                                       
008000     COPY RTUAFLGR.                                                       
008100                                                                          
008200 FD  SUMMARY-RPT                                                          
008300     LABEL RECORDS ARE OMITTED                                            
008400     RECORD CONTAINS 132 CHARACTERS.                                      
008500 01  SUMMARY-PRINT-LINE              PIC X(132).                          
008600                                                                          
008700 WORKING-STORAGE SECTION.                                                 
008800*************************                                                 
008900 01  FILLER                          PIC X(24)        VALUE               
009000     "** PROGRAM RTUADRV **".                                             
009100                                                                          
009200 01  WK-C-COMMON.                                                         
009300     COPY RTUACMN.                                                        
009400                                                                          
009500 01  WK-C-THR-LINKAGE.                                                    
009600     COPY RTUATLK.                                                        
009700 01  WK-C-RUL-LINKAGE.                                                    
009800     COPY RTUARLK.                                                        
009900 01  WK-C-GEN-LINKAGE.                                                    
010000     COPY RTUAGLK.                                                        
010100 01  WK-C-OLK-LINKAGE.                                                    
010200     COPY RTUAOLK.                                                        
010300                                                                          
010400* ------------------ PROGRAM WORKING STORAGE -------------------*         
010500 01  WK-C-EOF-SW                     PIC X(01) VALUE "N".                 
010600     88  WK-C-EOF                        VALUE "Y".                       
010700                                                                          
010800 01  WK-C-WORK-AREA.                                                      
010900     05  WK-C-PREV-LVL               PIC 9(01) VALUE ZERO.                
011000     05  WK-C-PREV-VALID             PIC X(01) VALUE "N".                 
011100         88  WK-C-PREV-EXISTS            VALUE "Y".                       
011200                                                                          
011300 01  WK-C-VIB-RAW-AREA.                                                   
011400     05  WK-C-VIB-RAW                PIC 9(05) OCCURS 4 TIMES.            
011500 01  WK-C-VIB-RAW-ALT REDEFINES WK-C-VIB-RAW-AREA.                        
011600     05  WK-C-RAW-CL                 PIC 9(05).                           
011700     05  WK-C-RAW-CR                 PIC 9(05).                           
011800     05  WK-C-RAW-TB                 PIC 9(05).                           
011900     05  WK-C-RAW-MB                 PIC 9(05).                           
012000                                                                          
012100 01  WK-C-VIB-SPEED-AREA.                                                 
012200     05  WK-C-VIB-SPEED              PIC 9(05)V9(02)                      
012300                                      OCCURS 4 TIMES.                     
012400                                                                          
012500 01  WK-C-VIB-LEVEL-AREA.                                                 
012600     05  WK-C-VIB-LEVEL              PIC 9(01) OCCURS 4 TIMES.            
012700 01  WK-C-VIB-LEVEL-ALT REDEFINES WK-C-VIB-LEVEL-AREA.                    
012800     05  WK-C-CL-LVL                 PIC 9(01).                           
012900     05  WK-C-CR-LVL                 PIC 9(01).                           
013000     05  WK-C-TB-LVL                 PIC 9(01).                           
013100     05  WK-C-MB-LVL                 PIC 9(01).                           
013200                                                                          
013300 01  WK-C-RUN-DATE-AREA.                                                  
013400     05  WK-C-RUN-DATE-YMD           PIC 9(06).                           
013500 01  WK-C-RUN-DATE-ALT REDEFINES WK-C-RUN-DATE-AREA.                      
013600     05  WK-C-RUN-YY                 PIC 9(02).                           
013700     05  WK-C-RUN-MM                 PIC 9(02).                           
013800     05  WK-C-RUN-DD                 PIC 9(02).                           
013900                                                                          
014000 01  WK-N-COUNTERS.                                                       
014100     05  WK-N-SNAP-CNT               PIC 9(07) COMP VALUE ZERO.           
014200     05  WK-N-L1-CNT                 PIC 9(07) COMP VALUE ZERO.           
014300     05  WK-N-L2-CNT                 PIC 9(07) COMP VALUE ZERO.           
014400     05  WK-N-L3-CNT                 PIC 9(07) COMP VALUE ZERO.           
014500     05  WK-N-REGWRT-CNT             PIC 9(07) COMP VALUE ZERO.           
014600     05  WK-N-BRAKE1-CNT             PIC 9(07) COMP VALUE ZERO.           
014700     05  WK-N-BRAKE2-CNT             PIC 9(07) COMP VALUE ZERO.           
014800     05  WK-N-MAXLVL                 PIC 9(01) COMP VALUE ZERO.           
014900                                                                          
015000 01  WK-S-VIB-IDX                    PIC 9(01) COMP.                      
015100                                                                          
015200 01  WK-C-RPT-HEADING-LINE.                                               
015300     05  FILLER                      PIC X(32) VALUE                      
015400         "GATEWAY RTU ALARM BATCH SUMMARY".                               
015500     05  FILLER                      PIC X(08) VALUE SPACES.              
015600     05  WK-C-RPT-RUN-MM              PIC 9(02).                          
015700     05  FILLER                      PIC X(01) VALUE "/".                 
015800     05  WK-C-RPT-RUN-DD              PIC 9(02).                          
015900     05  FILLER                      PIC X(01) VALUE "/".                 
016000     05  WK-C-RPT-RUN-YY              PIC 9(02).                          
016100     05  FILLER                      PIC X(84) VALUE SPACES.              
016200                                                                          
016300 01  WK-C-RPT-DETAIL-LINE.                                                
016400     05  WK-C-RPT-LABEL              PIC X(27).                           
016500     05  FILLER                      PIC X(02) VALUE SPACES.              
016600     05  WK-C-RPT-COUNT              PIC ZZZ,ZZ9.                         
016700     05  FILLER                      PIC X(96) VALUE SPACES.              
016800                                                                          
016900 01  WK-C-RPT-MAXLINE.                                                    
017000     05  WK-C-RPT-MAXLABEL           PIC X(27) VALUE                      
017100         "MAX OVERALL ALARM LEVEL".                                       
017200     05  FILLER                      PIC X(08) VALUE SPACES.              
017300     05  WK-C-RPT-MAXVAL             PIC 9.                               
017400     05  FILLER                      PIC X(96) VALUE SPACES.              
017500                                                                          
017600* ------------------- LOCAL DATA AREA -----------------------*            
017700 01  WK-C-LOCAL-DATA-AREA.                                                
017800     05  FILLER                      PIC X(01).                           
017900                                                                          
018000         EJECT                                                            
018100****************************************************                      
018200 PROCEDURE DIVISION.                                                      
018300****************************************************                      
018400 MAIN-MODULE.                                                             
018500     PERFORM A000-START-PROGRAM-ROUTINE                                   
018600        THRU A999-START-PROGRAM-ROUTINE-EX.                               
018700     PERFORM C000-PROCESS-SNAPSHOT-ROUTINE                                
018800        THRU C000-PROCESS-SNAPSHOT-ROUTINE-EX                             
018900        UNTIL WK-C-EOF.                                                   
019000     PERFORM D000-PRINT-SUMMARY-ROUTINE                                   
019100        THRU D999-PRINT-SUMMARY-ROUTINE-EX.                               
019200     PERFORM Z000-END-PROGRAM-ROUTINE                                     
019300        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
019400     GOBACK.                                                              
019500                                                                          
019600*---------------------------------------------------------------*         
019700 A000-START-PROGRAM-ROUTINE.                                              
019800*---------------------------------------------------------------*         
019900     OPEN    INPUT  SNAPSHOT-FILE.                                        
020000     IF      NOT WK-C-SUCCESSFUL                                          
020100             DISPLAY "RTUADRV - OPEN FAILED - SNAPSHOT-FILE"              
020200             GO TO Y900-ABNORMAL-TERMINATION                              
020300     END-IF.                                                              
020400     OPEN    OUTPUT REGBLOCK-FILE.                                        
020500     IF      NOT WK-C-SUCCESSFUL                                          
020600             DISPLAY "RTUADRV - OPEN FAILED - REGBLOCK-FILE"              
020700             GO TO Y900-ABNORMAL-TERMINATION                              
020800     END-IF.                                                              
020900     OPEN    OUTPUT ALARMFLAG-FILE.                                       
021000     IF      NOT WK-C-SUCCESSFUL                                          
021100             DISPLAY "RTUADRV - OPEN FAILED - ALARMFLAG-FILE"             
021200             GO TO Y900-ABNORMAL-TERMINATION                              
021300     END-IF.                                                              
021400     OPEN    OUTPUT SUMMARY-RPT.                                          
021500     IF      NOT WK-C-SUCCESSFUL                                          
021600             DISPLAY "RTUADRV - OPEN FAILED - SUMMARY-RPT"                
021700             GO TO Y900-ABNORMAL-TERMINATION                              
021800     END-IF.                                                              
021900     ACCEPT  WK-C-RUN-DATE-YMD       FROM DATE.                           
022000     PERFORM B000-READ-SNAPSHOT-ROUTINE                                   
022100        THRU B000-READ-SNAPSHOT-ROUTINE-EX.                               
022200                                                                          
022300*================================================================*        
022400 A999-START-PROGRAM-ROUTINE-EX.                                           
022500*================================================================*        
022600     EXIT.                                                                
022700                                                                          
022800*---------------------------------------------------------------*         
022900 B000-READ-SNAPSHOT-ROUTINE.                                              
023000*---------------------------------------------------------------*         
023100     READ    SNAPSHOT-FILE                                                
023200         AT NOT END                                                       
023300             ADD 1                   TO    WK-N-SNAP-CNT                  
023400         AT END                                                           
023500             MOVE "Y"                TO    WK-C-EOF-SW                    
023600     END-READ.                                                            
023700                                                                          
023800*================================================================*        
023900 B000-READ-SNAPSHOT-ROUTINE-EX.                                           
024000*================================================================*        
024100     EXIT.                                                                
024200                                                                          
024300*---------------------------------------------------------------*         
024400 C000-PROCESS-SNAPSHOT-ROUTINE.                                           
024500*---------------------------------------------------------------*         
024600     PERFORM C010-SCORE-VIBRATION-ROUTINE                                 
024700        THRU C010-SCORE-VIBRATION-ROUTINE-EX.                             
024800     PERFORM C020-BUILD-ALARM-FLAGS-ROUTINE                               
024900        THRU C020-BUILD-ALARM-FLAGS-ROUTINE-EX.                           
025000     PERFORM C030-BUILD-REGISTER-BLOCK-ROUTINE                            
025100        THRU C030-BUILD-REGISTER-BLOCK-ROUTINE-EX.                        
025200     PERFORM C040-ORCHESTRATE-ROUTINE                                     
025300        THRU C040-ORCHESTRATE-ROUTINE-EX.                                 
025400     PERFORM C050-ACCUMULATE-TOTALS-ROUTINE                               
025500        THRU C050-ACCUMULATE-TOTALS-ROUTINE-EX.                           
025600     PERFORM B000-READ-SNAPSHOT-ROUTINE                                   
025700        THRU B000-READ-SNAPSHOT-ROUTINE-EX.                               
025800                                                                          
025900*================================================================*        
026000 C000-PROCESS-SNAPSHOT-ROUTINE-EX.                                        
026100*================================================================*        
026200     EXIT.                                                                
026300                                                                          
026400*---------------------------------------------------------------*         
026500 C010-SCORE-VIBRATION-ROUTINE.                                            
026600*---------------------------------------------------------------*         
026700     MOVE    SNAP-RAW-CL             TO    WK-C-RAW-CL.                   
026800     MOVE    SNAP-RAW-CR             TO    WK-C-RAW-CR.                   
026900     MOVE    SNAP-RAW-TB             TO    WK-C-RAW-TB.                   
027000     MOVE    SNAP-RAW-MB             TO    WK-C-RAW-MB.                   
027100     PERFORM C011-CALL-THRESHOLD-ENGINE                                   
027200        THRU C011-CALL-THRESHOLD-ENGINE-EX                                
027300       VARYING WK-S-VIB-IDX FROM 1 BY 1                                   
027400         UNTIL WK-S-VIB-IDX > 4.                                          
027500     MOVE    WK-C-VIB-LEVEL(1)       TO    WK-C-CL-LVL.                   
027600     MOVE    WK-C-VIB-LEVEL(2)       TO    WK-C-CR-LVL.                   
027700     MOVE    WK-C-VIB-LEVEL(3)       TO    WK-C-TB-LVL.                   
027800     MOVE    WK-C-VIB-LEVEL(4)       TO    WK-C-MB-LVL.                   
027900                                                                          
028000*----------------------------------------------------------------         
028100 C011-CALL-THRESHOLD-ENGINE.                                              
028200*----------------------------------------------------------------         
028300     MOVE    WK-C-VIB-RAW(WK-S-VIB-IDX)                                   
028400                                      TO    WK-C-THR-RAW.                 
028500     CALL    "RTUATHR"        USING  WK-C-THR-RECORD.                     
028600     MOVE    WK-C-THR-SPEED           TO    WK-C-VIB-SPEED                
028700                                             (WK-S-VIB-IDX).              
028800     MOVE    WK-C-THR-LEVEL           TO    WK-C-VIB-LEVEL                
028900                                             (WK-S-VIB-IDX).              
029000 C011-CALL-THRESHOLD-ENGINE-EX.                                           
029100     EXIT.                                                                
029200                                                                          
029300*================================================================*        
029400 C010-SCORE-VIBRATION-ROUTINE-EX.                                         
029500*================================================================*        
029600     EXIT.                                                                
029700                                                                          
029800*---------------------------------------------------------------*         
029900 C020-BUILD-ALARM-FLAGS-ROUTINE.                                          
030000*---------------------------------------------------------------*         
030100     MOVE    SNAP-SEQ                TO    AF-SEQ.                        
030200     MOVE    WK-C-CL-LVL             TO    WK-C-RUL-CL-LVL.               
030300     MOVE    WK-C-CR-LVL             TO    WK-C-RUL-CR-LVL.               
030400     MOVE    WK-C-TB-LVL             TO    WK-C-RUL-TB-LVL.               
030500     MOVE    WK-C-MB-LVL             TO    WK-C-RUL-MB-LVL.               
030600     MOVE    SNAP-HORSEHEAD-LVL      TO    WK-C-RUL-HH-LVL.               
030700     MOVE    SNAP-BELT-LVL           TO    WK-C-RUL-BELT-LVL.             
030800     MOVE    SNAP-ELEC-A             TO    WK-C-RUL-ELEC-A.               
030900     MOVE    SNAP-ELEC-B             TO    WK-C-RUL-ELEC-B.               
031000     MOVE    SNAP-ELEC-C             TO    WK-C-RUL-ELEC-C.               
031100     MOVE    SNAP-LOADPOS            TO    WK-C-RUL-LOADPOS.              
031200     CALL    "RTUARUL"        USING  WK-C-RUL-RECORD.                     
031300     MOVE    WK-C-RUL-L1             TO    AF-L1.                         
031400     MOVE    WK-C-RUL-L2             TO    AF-L2.                         
031500     MOVE    WK-C-RUL-L3             TO    AF-L3.                         
031600     MOVE    WK-C-RUL-SENSOR-FAULT   TO    AF-SENSOR-FAULT.               
031700     MOVE    WK-C-RUL-BELT-ALL       TO    AF-BELT-ALL.                   
031800     MOVE    WK-C-RUL-STICK-FAULT    TO    AF-STICK-FAULT.                
031900     MOVE    WK-C-RUL-BELT-1         TO    AF-BELT-1.                     
032000     MOVE    WK-C-RUL-BELT-2         TO    AF-BELT-2.                     
032100     MOVE    WK-C-RUL-BELT-3         TO    AF-BELT-3.                     
032200     MOVE    WK-C-RUL-MID-1          TO    AF-MID-1.                      
032300     MOVE    WK-C-RUL-MID-2          TO    AF-MID-2.                      
032400     MOVE    WK-C-RUL-MID-3          TO    AF-MID-3.                      
032500     MOVE    WK-C-RUL-TAIL-1         TO    AF-TAIL-1.                     
032600     MOVE    WK-C-RUL-TAIL-2         TO    AF-TAIL-2.                     
032700     MOVE    WK-C-RUL-TAIL-3         TO    AF-TAIL-3.                     
032800     MOVE    WK-C-RUL-HH-1           TO    AF-HH-1.                       
032900     MOVE    WK-C-RUL-HH-2           TO    AF-HH-2.                       
033000     MOVE    WK-C-RUL-HH-3           TO    AF-HH-3.                       
033100     MOVE    WK-C-RUL-CL-1           TO    AF-CL-1.                       
033200     MOVE    WK-C-RUL-CL-2           TO    AF-CL-2.                       
033300     MOVE    WK-C-RUL-CL-3           TO    AF-CL-3.                       
033400     MOVE    WK-C-RUL-CR-1           TO    AF-CR-1.                       
033500     MOVE    WK-C-RUL-CR-2           TO    AF-CR-2.                       
033600     MOVE    WK-C-RUL-CR-3           TO    AF-CR-3.                       
033700     MOVE    WK-C-RUL-ELEC-1         TO    AF-ELEC-1.                     
033800     MOVE    WK-C-RUL-ELEC-2         TO    AF-ELEC-2.                     
033900     MOVE    WK-C-RUL-LOADPOS-1      TO    AF-LOADPOS-1.                  
034000     WRITE   ALARMFLAG-REC.                                               
034100     IF      NOT WK-C-SUCCESSFUL                                          
034200             DISPLAY "RTUADRV - WRITE FAILED - ALARMFLAG-FILE"            
034300             GO TO Y900-ABNORMAL-TERMINATION                              
034400     END-IF.                                                              
034500                                                                          
034600*================================================================*        
034700 C020-BUILD-ALARM-FLAGS-ROUTINE-EX.                                       
034800*================================================================*        
034900     EXIT.                                                                
035000                                                                          
035100*---------------------------------------------------------------*         
035200 C030-BUILD-REGISTER-BLOCK-ROUTINE.                                       
035300*---------------------------------------------------------------*         
035400     MOVE    WK-C-CL-LVL             TO    WK-C-GEN-CL-LVL.               
035500     MOVE    WK-C-CR-LVL             TO    WK-C-GEN-CR-LVL.               
035600     MOVE    WK-C-TB-LVL             TO    WK-C-GEN-TB-LVL.               
035700     MOVE    WK-C-MB-LVL             TO    WK-C-GEN-MB-LVL.               
035800     MOVE    SNAP-HORSEHEAD-LVL      TO    WK-C-GEN-HH-LVL.               
035900     MOVE    SNAP-BELT-LVL           TO    WK-C-GEN-BELT-LVL.             
036000     MOVE    SNAP-LINE-LVL           TO    WK-C-GEN-LINE-LVL.             
036100     MOVE    WK-C-RUL-MISS-CNT       TO    WK-C-GEN-MISS-CNT.             
036200     MOVE    SNAP-LOADPOS            TO    WK-C-GEN-LOADPOS.              
036300     CALL    "RTUAREG"        USING  WK-C-GEN-RECORD.                     
036400     MOVE    SNAP-SEQ                TO    RB-SEQ.                        
036500     MOVE    WK-C-GEN-R3501          TO    RB-R3501.                      
036600     MOVE    WK-C-GEN-R3502          TO    RB-R3502.                      
036700     MOVE    WK-C-GEN-R3503          TO    RB-R3503.                      
036800     MOVE    WK-C-GEN-R3504          TO    RB-R3504.                      
036900     MOVE    WK-C-GEN-R3505          TO    RB-R3505.                      
037000     MOVE    WK-C-GEN-R3506          TO    RB-R3506.                      
037100     MOVE    WK-C-GEN-R3507          TO    RB-R3507.                      
037200     MOVE    WK-C-GEN-R3508          TO    RB-R3508.                      
037300     MOVE    WK-C-GEN-R3509          TO    RB-R3509.                      
037400     MOVE    WK-C-GEN-R3510          TO    RB-R3510.                      
037500     MOVE    WK-C-GEN-R3511          TO    RB-R3511.                      
037600     MOVE    WK-C-GEN-R3512          TO    RB-R3512.                      
037700     MOVE    WK-C-GEN-R3513          TO    RB-R3513.                      
037800     MOVE    WK-C-GEN-R3514          TO    RB-R3514.                      
037900     MOVE    WK-C-GEN-R3515          TO    RB-R3515.                      
038000     MOVE    WK-C-GEN-R3516          TO    RB-R3516.                      
038100     MOVE    WK-C-GEN-R3517          TO    RB-R3517.                      
038200     MOVE    WK-C-GEN-R3518          TO    RB-R3518.                      
038300     MOVE    WK-C-GEN-R3519          TO    RB-R3519.                      
038400     MOVE    WK-C-GEN-R3520          TO    RB-R3520.                      
038500                                                                          
038600*================================================================*        
038700 C030-BUILD-REGISTER-BLOCK-ROUTINE-EX.                                    
038800*================================================================*        
038900     EXIT.                                                                
039000                                                                          
039100*---------------------------------------------------------------*         
039200 C040-ORCHESTRATE-ROUTINE.                                                
039300*---------------------------------------------------------------*         
039400     MOVE    SNAP-CMD-101            TO    WK-C-OLK-CMD-101.              
039500     MOVE    SNAP-CMD-102            TO    WK-C-OLK-CMD-102.              
039600     MOVE    SNAP-ELAPSED            TO    WK-C-OLK-ELAPSED.              
039700     MOVE    WK-C-GEN-R3502          TO    WK-C-OLK-R3502.                
039800     MOVE    WK-C-PREV-LVL           TO    WK-C-OLK-PREV-LVL.             
039900     MOVE    WK-C-PREV-VALID         TO    WK-C-OLK-PREV-VALID.           
040000     CALL    "RTUAORC"        USING  WK-C-OLK-RECORD.                     
040100     MOVE    WK-C-OLK-R3501          TO    RB-R3501.                      
040200     MOVE    WK-C-OLK-R3503          TO    RB-R3503.                      
040300     MOVE    WK-C-OLK-R101           TO    RB-101.                        
040400     MOVE    WK-C-OLK-PLC-CMD        TO    RB-PLC-CMD.                    
040500     IF      WK-C-OLK-WRITE-SW = "Y"                                      
040600             WRITE REGBLOCK-REC                                           
040700             IF    NOT WK-C-SUCCESSFUL                                    
040800                   DISPLAY "RTUADRV - WRITE FAILED - REGBLOCK"            
040900                   GO TO Y900-ABNORMAL-TERMINATION                        
041000             END-IF                                                       
041100             ADD 1                   TO    WK-N-REGWRT-CNT                
041200     END-IF.                                                              
041300     IF      WK-C-OLK-BRAKE-1-SW = "Y"                                    
041400             ADD 1                   TO    WK-N-BRAKE1-CNT                
041500     END-IF.                                                              
041600     IF      WK-C-OLK-BRAKE-2-SW = "Y"                                    
041700             ADD 1                   TO    WK-N-BRAKE2-CNT                
041800     END-IF.                                                              
041900     MOVE    WK-C-GEN-R3502          TO    WK-C-PREV-LVL.                 
042000     MOVE    "Y"                     TO    WK-C-PREV-VALID.               
042100                                                                          
042200*================================================================*        
042300 C040-ORCHESTRATE-ROUTINE-EX.                                             
042400*================================================================*        
042500     EXIT.                                                                
042600                                                                          
042700*---------------------------------------------------------------*         
042800 C050-ACCUMULATE-TOTALS-ROUTINE.                                          
042900*---------------------------------------------------------------*         
043000     IF      WK-C-RUL-L1 = 1                                              
043100             ADD 1                   TO    WK-N-L1-CNT                    
043200     END-IF.                                                              
043300     IF      WK-C-RUL-L2 = 1                                              
043400             ADD 1                   TO    WK-N-L2-CNT                    
043500     END-IF.                                                              
043600     IF      WK-C-RUL-L3 = 1                                              
043700             ADD 1                   TO    WK-N-L3-CNT                    
043800     END-IF.                                                              
043900     IF      WK-C-GEN-R3502 > WK-N-MAXLVL                                 
044000             MOVE WK-C-GEN-R3502     TO    WK-N-MAXLVL                    
044100     END-IF.                                                              
044200                                                                          
044300*================================================================*        
044400 C050-ACCUMULATE-TOTALS-ROUTINE-EX.                                       
044500*================================================================*        
044600     EXIT.                                                                
044700                                                                          
044800*---------------------------------------------------------------*         
044900 D000-PRINT-SUMMARY-ROUTINE.                                              
045000*---------------------------------------------------------------*         
045100     MOVE    WK-C-RUN-MM             TO    WK-C-RPT-RUN-MM.               
045200     MOVE    WK-C-RUN-DD             TO    WK-C-RPT-RUN-DD.               
045300     MOVE    WK-C-RUN-YY             TO    WK-C-RPT-RUN-YY.               
045400     MOVE    WK-C-RPT-HEADING-LINE   TO    SUMMARY-PRINT-LINE.            
045500     WRITE   SUMMARY-PRINT-LINE      AFTER ADVANCING TOP-OF-FORM.         
045600                                                                          
045700     MOVE    "SNAPSHOTS PROCESSED"   TO    WK-C-RPT-LABEL.                
045800     MOVE    WK-N-SNAP-CNT           TO    WK-C-RPT-COUNT.                
045900     MOVE    WK-C-RPT-DETAIL-LINE    TO    SUMMARY-PRINT-LINE.            
046000     WRITE   SUMMARY-PRINT-LINE      AFTER ADVANCING 2 LINES.             
046100                                                                          
046200     MOVE    "LEVEL-1 ALARMS TRIGGERED"                                   
046300                                      TO    WK-C-RPT-LABEL.               
046400     MOVE    WK-N-L1-CNT             TO    WK-C-RPT-COUNT.                
046500     MOVE    WK-C-RPT-DETAIL-LINE    TO    SUMMARY-PRINT-LINE.            
046600     WRITE   SUMMARY-PRINT-LINE      AFTER ADVANCING 1 LINES.             
046700                                                                          
046800     MOVE    "LEVEL-2 ALARMS TRIGGERED"                                   
046900                                      TO    WK-C-RPT-LABEL.               
047000     MOVE    WK-N-L2-CNT             TO    WK-C-RPT-COUNT.                
047100     MOVE    WK-C-RPT-DETAIL-LINE    TO    SUMMARY-PRINT-LINE.            
047200     WRITE   SUMMARY-PRINT-LINE      AFTER ADVANCING 1 LINES.             
047300                                                                          
047400     MOVE    "LEVEL-3 ALARMS TRIGGERED"                                   
047500                                      TO    WK-C-RPT-LABEL.               
047600     MOVE    WK-N-L3-CNT             TO    WK-C-RPT-COUNT.                
047700     MOVE    WK-C-RPT-DETAIL-LINE    TO    SUMMARY-PRINT-LINE.            
047800     WRITE   SUMMARY-PRINT-LINE      AFTER ADVANCING 1 LINES.             
047900                                                                          
048000     MOVE    "REGISTER BLOCKS WRITTEN"                                    
048100                                      TO    WK-C-RPT-LABEL.               
048200     MOVE    WK-N-REGWRT-CNT         TO    WK-C-RPT-COUNT.                
048300     MOVE    WK-C-RPT-DETAIL-LINE    TO    SUMMARY-PRINT-LINE.            
048400     WRITE   SUMMARY-PRINT-LINE      AFTER ADVANCING 1 LINES.             
048500                                                                          
048600     MOVE    "BRAKE COMMANDS (VALUE 1)"                                   
048700                                      TO    WK-C-RPT-LABEL.               
048800     MOVE    WK-N-BRAKE1-CNT         TO    WK-C-RPT-COUNT.                
048900     MOVE    WK-C-RPT-DETAIL-LINE    TO    SUMMARY-PRINT-LINE.            
049000     WRITE   SUMMARY-PRINT-LINE      AFTER ADVANCING 1 LINES.             
049100                                                                          
049200     MOVE    "BRAKE COMMANDS (VALUE 2)"                                   
049300                                      TO    WK-C-RPT-LABEL.               
049400     MOVE    WK-N-BRAKE2-CNT         TO    WK-C-RPT-COUNT.                
049500     MOVE    WK-C-RPT-DETAIL-LINE    TO    SUMMARY-PRINT-LINE.            
049600     WRITE   SUMMARY-PRINT-LINE      AFTER ADVANCING 1 LINES.             
049700                                                                          
049800     MOVE    WK-N-MAXLVL             TO    WK-C-RPT-MAXVAL.               
049900     MOVE    WK-C-RPT-MAXLINE        TO    SUMMARY-PRINT-LINE.            
050000     WRITE   SUMMARY-PRINT-LINE      AFTER ADVANCING 2 LINES.             
050100                                                                          
050200*================================================================*        
050300 D999-PRINT-SUMMARY-ROUTINE-EX.                                           
050400*================================================================*        
050500     EXIT.                                                                
050600                                                                          
050700*-----------------------------------------------------------------        
050800 Z000-END-PROGRAM-ROUTINE.                                                
050900*-----------------------------------------------------------------        
051000     CLOSE   SNAPSHOT-FILE  REGBLOCK-FILE  ALARMFLAG-FILE                 
051100             SUMMARY-RPT.                                                 
051200     IF      U0-ON                                                        
051300             DISPLAY "RTUADRV - SNAPSHOTS PROCESSED "                     
051400                     WK-N-SNAP-CNT                                        
051500     END-IF.                                                              
051600                                                                          
051700*=================================================================        
051800 Z999-END-PROGRAM-ROUTINE-EX.                                             
051900*=================================================================        
052000     EXIT.                                                                
052100                                                                          
052200*-----------------------------------------------------------------        
052300 Y900-ABNORMAL-TERMINATION.                                               
052400*-----------------------------------------------------------------        
052500     MOVE    "Y"                     TO    WK-C-ABEND-SW.                 
052600     DISPLAY "RTUADRV - FILE STATUS "  WK-C-FILE-STATUS.                  
052700     DISPLAY "RTUADRV - ABNORMAL TERMINATION - JOB ENDED".                
052800     CLOSE   SNAPSHOT-FILE  REGBLOCK-FILE  ALARMFLAG-FILE                 
052900             SUMMARY-RPT.                                                 
053000     STOP RUN.                                                            
053100                                                                          
